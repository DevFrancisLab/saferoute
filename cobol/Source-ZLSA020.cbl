000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ZLSA020.
000300 AUTHOR.         Rich Jackson and Randy Frerking.
000400 INSTALLATION.   SAFEROUTE SYSTEMS -- APPLICATION DEVELOPMENT.
000500 DATE-WRITTEN.   04/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.
000800******************************************************************
000900*                                                               *
001000* ZLSA - LifeSaver Alert System                                 *
001100*                                                               *
001200* This program is CALLed by ZLSA010 (the alert engine) once for *
001300* every hazard/driver pair it needs measured.  GU-FUNCTION-CODE *
001400* selects the operation:                                       *
001500*                                                               *
001600*   1 = compute the great-circle distance between two points    *
001700*   2 = compute distance AND set GU-NEAR-FLAG against a radius  *
001800*   3 = format GU-DISTANCE into GU-DISTANCE-TEXT for printing   *
001900*                                                               *
002000* No FORTRAN or Assembler math subroutine is licensed on this   *
002100* LPAR, so the trig this program needs is obtained the way the  *
002200* Language Environment documents it -- CALLing the LE callable  *
002300* math services CEESSIN, CEESCOS, CEESATN and CEESQRT rather    *
002400* than writing our own series approximation.  Angles and        *
002500* results are passed in packed decimal (WS-LE-ANGLE-IN/         *
002600* WS-LE-RESULT-OUT), the same numeric-argument convention used  *
002700* everywhere else in this shop's CALLed subprograms.  Arc-sine  *
002800* is not offered as a callable service, so 2100-ARCSINE derives *
002900* it from arc-tangent the usual way.                            *
003000*                                                               *
003100* Date       UserID   Description                               *
003200* ---------- -------- ----------------------------------------- *
003300* 04/02/1987 RJACKSON Initial version for LifeSaver pilot.       *
003400* 09/14/1987 RJACKSON Added GU-FUNCTION-CODE 2 (proximity) so   *
003500*                     the dedup pass in ZLSA010 would not have  *
003600*                     to CALL twice per pair.                   *
003700* 01/22/1988 RFRERKIN Corrected sign of DLAMBDA when driver and *
003800*                     hazard straddle the 180th meridian.       *
003900* 07/11/1989 RJACKSON Format routine (function 3) added for the *
004000*                     printed alert summary.                    *
004100* 03/02/1991 RFRERKIN CEESQRT feedback code was never tested --  *
004200*                     added 9900-CHECK-FEEDBACK after every LE  *
004300*                     CALL per audit finding AUD-91-014.         *
004400* 08/19/1994 RJACKSON Round-half-up on the displayed meters/km   *
004500*                     value; field office reported values that  *
004600*                     looked truncated instead of rounded.      *
004700* 11/30/1998 RJACKSON Y2K:  GU-DISTANCE-TEXT literals reviewed,  *
004800*                     no 2-digit year fields used by this       *
004900*                     program -- no change required.  Logged    *
005000*                     for the Y2K certification binder.         *
005100* 06/06/2001 RFRERKIN Raised WS-EARTH-RADIUS-M precision to      *
005200*                     match the survey value used by Dispatch.  *
005300* 10/02/2003 TOWENS   Ticket SR-2003-0447: threshold comparison *
005400*                     made inclusive (<=) per business rules.   *
005500* 02/11/2014 RJACKSON Ticket SR-2014-0091: the 08/19/1994 round- *
005600*                     half-up fix only ever reached the km      *
005700*                     branch -- the meters branch was still a   *
005800*                     bare MOVE GU-DISTANCE TO WS-METERS-EDIT,   *
005900*                     so values under 1000m were truncated, not *
006000*                     rounded.  Added WS-METERS-DISTANCE and a   *
006100*                     COMPUTE ... ROUNDED ahead of the MOVE, the *
006200*                     same pattern the km branch already uses.  *
006300*                     GU-FUNCTION-CODE 3 also wired into         *
006400*                     ZLSA010's detail-line build (see ZLSA010    *
006500*                     change log, same ticket) -- first live     *
006600*                     caller of this paragraph since it was      *
006700*                     written in 1989.                           *
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500
007600******************************************************************
007700* DEFINE LOCAL VARIABLES                                        *
007800******************************************************************
007900 01  WS-PI                  PIC S9(01)V9(09) VALUE 3.141592654
008000                            COMP-3.
008100 01  WS-DEG-TO-RAD          PIC S9(01)V9(09) VALUE 0.017453293
008200                            COMP-3.
008300 01  WS-EARTH-RADIUS-M      PIC S9(07)V9(02) VALUE 6371000.00
008400                            COMP-3.
008500 01  WS-EARTH-RADIUS-X      REDEFINES WS-EARTH-RADIUS-M
008600                            PIC S9(07)V9(02).
008700
008800 01  WS-PHI-1               PIC S9(03)V9(09) VALUE ZEROES COMP-3.
008900 01  WS-PHI-2               PIC S9(03)V9(09) VALUE ZEROES COMP-3.
009000 01  WS-DELTA-PHI           PIC S9(03)V9(09) VALUE ZEROES COMP-3.
009100 01  WS-DELTA-LAMBDA        PIC S9(03)V9(09) VALUE ZEROES COMP-3.
009200 01  WS-SIN-HALF-PHI        PIC S9(01)V9(09) VALUE ZEROES COMP-3.
009300 01  WS-SIN-HALF-LAMBDA     PIC S9(01)V9(09) VALUE ZEROES COMP-3.
009400 01  WS-COS-PHI-1           PIC S9(01)V9(09) VALUE ZEROES COMP-3.
009500 01  WS-COS-PHI-2           PIC S9(01)V9(09) VALUE ZEROES COMP-3.
009600 01  WS-HAVERSINE-A         PIC S9(01)V9(09) VALUE ZEROES COMP-3.
009700 01  WS-SQRT-A              PIC S9(01)V9(09) VALUE ZEROES COMP-3.
009800 01  WS-SQRT-1-MINUS-A      PIC S9(01)V9(09) VALUE ZEROES COMP-3.
009900 01  WS-ARCSINE-RATIO       PIC S9(03)V9(09) VALUE ZEROES COMP-3.
010000 01  WS-ARCTAN-RESULT       PIC S9(01)V9(09) VALUE ZEROES COMP-3.
010100 01  WS-CENTRAL-ANGLE       PIC S9(01)V9(09) VALUE ZEROES COMP-3.
010200
010300 01  WS-LE-ANGLE-IN         PIC S9(01)V9(09) VALUE ZEROES COMP-3.
010400 01  WS-LE-RESULT-OUT       PIC S9(01)V9(09) VALUE ZEROES COMP-3.
010500
010600******************************************************************
010700* LE-FEEDBACK-CODE is the standard Language Environment feedback  *
010800* token every CEExxxxx callable service fills in on return --     *
010900* LE-FC-SEVERITY nonzero means the service could not compute a    *
011000* result (bad argument, overflow, etc).  9900-CHECK-FEEDBACK      *
011100* tests it after every CALL rather than trusting the result       *
011200* fields blind.                                                   *
011300******************************************************************
011400 01  LE-FEEDBACK-CODE.
011500     02  LE-FC-SEVERITY     PIC S9(04) VALUE ZEROES COMP.
011600     02  LE-FC-MSG-NO       PIC S9(04) VALUE ZEROES COMP.
011700     02  LE-FC-FACILITY-ID  PIC  X(03) VALUE SPACES.
011800     02  LE-FC-I-S          PIC  X(01) VALUE SPACES.
011900     02  LE-FC-CASE-2       PIC S9(09) VALUE ZEROES COMP.
012000     02  FILLER             PIC  X(04) VALUE SPACES.
012100
012200* WS-KM-DISTANCE holds GU-DISTANCE rescaled to kilometers for    *
012300* 4000-FORMAT-DISTANCE; the -X redefinition lets the unsigned     *
012400* DISPLAY picture feed straight into the WS-KM-EDIT report item   *
012500* without an intervening MOVE of a signed field.                 *
012600 01  WS-KM-DISTANCE         PIC 9(05)V99 VALUE ZEROES COMP-3.
012700 01  WS-KM-DISTANCE-X       REDEFINES WS-KM-DISTANCE
012800                            PIC 9(05)V99.
012900
013000* WS-METERS-DISTANCE is the rounded-to-a-decimal twin of          *
013100* WS-KM-DISTANCE above -- the sub-1000-meter branch of            *
013200* 4000-FORMAT-DISTANCE needs the same ROUNDED COMPUTE the km      *
013300* branch already does, not a bare MOVE (see change log,           *
013400* 02/11/2014).  The -X redefinition feeds WS-METERS-EDIT the      *
013500* same unsigned-DISPLAY way WS-KM-DISTANCE-X feeds WS-KM-EDIT.    *
013600 01  WS-METERS-DISTANCE     PIC 9(05)V9  VALUE ZEROES COMP-3.
013700 01  WS-METERS-DISTANCE-X   REDEFINES WS-METERS-DISTANCE
013800                            PIC 9(05)V9.
013900
014000 77  ZERO-VALUE             PIC S9(04) COMP VALUE 0.
014100 01  WS-METERS-EDIT         PIC ZZZ9.9.
014200 01  WS-KM-EDIT             PIC ZZZ9.99.
014300
014400******************************************************************
014500* LINKAGE SECTION -- one commarea-style parameter block, the    *
014600* same way the FILE/KEY record pointers are passed in the basic *
014700* mode programs.                                                *
014800******************************************************************
014900 LINKAGE SECTION.
015000 01  GU-PARM-AREA.
015100     02  GU-FUNCTION-CODE   PIC  9(01).
015200     02  GU-LAT1            PIC S9(03)V9(07) COMP-3.
015300     02  GU-LNG1            PIC S9(03)V9(07) COMP-3.
015400     02  GU-LAT2            PIC S9(03)V9(07) COMP-3.
015500     02  GU-LNG2            PIC S9(03)V9(07) COMP-3.
015600     02  GU-THRESHOLD       PIC  9(05) COMP-3.
015700     02  GU-THRESHOLD-X     REDEFINES GU-THRESHOLD
015800                            PIC  9(05).
015900     02  GU-DISTANCE        PIC S9(07)V99 COMP-3.
016000     02  GU-NEAR-FLAG       PIC  X(01).
016100         88  GU-IS-NEAR     VALUE 'Y'.
016200     02  GU-DISTANCE-TEXT   PIC  X(15).
016300     02  FILLER             PIC  X(04).
016400
016500 PROCEDURE DIVISION USING GU-PARM-AREA.
016600
016700******************************************************************
016800* Main process -- dispatch on GU-FUNCTION-CODE (see program      *
016900* banner).  Each call does exactly one of the three jobs below    *
017000* and GOBACKs; ZLSA010 makes a separate CALL for each function    *
017100* it needs rather than asking this program to chain them.         *
017200******************************************************************
017300 0000-MAIN.
017400*    Function 1 -- distance only, no proximity test.              *
017500     IF  GU-FUNCTION-CODE EQUAL 1
017600         PERFORM 2000-COMPUTE-HAVERSINE  THRU 2000-EXIT.
017700
017800*    Function 2 -- distance plus the GU-NEAR-FLAG radius test,    *
017900*    used by 2100-FIND-NEARBY in ZLSA010's scan of the hazard     *
018000*    table against the driver's current position.                *
018100     IF  GU-FUNCTION-CODE EQUAL 2
018200         PERFORM 2000-COMPUTE-HAVERSINE  THRU 2000-EXIT
018300         PERFORM 3000-CHECK-PROXIMITY    THRU 3000-EXIT.
018400
018500*    Function 3 -- format an already-computed GU-DISTANCE for     *
018600*    the printed alert summary; no trig recomputed here.          *
018700     IF  GU-FUNCTION-CODE EQUAL 3
018800         PERFORM 4000-FORMAT-DISTANCE    THRU 4000-EXIT.
018900
019000     GOBACK.
019100
019200******************************************************************
019300* Great-circle (haversine) distance -- Business Rule 1.          *
019400******************************************************************
019500 2000-COMPUTE-HAVERSINE.
019600     COMPUTE WS-PHI-1      = GU-LAT1 * WS-DEG-TO-RAD.
019700     COMPUTE WS-PHI-2      = GU-LAT2 * WS-DEG-TO-RAD.
019800     COMPUTE WS-DELTA-PHI  = WS-PHI-2 - WS-PHI-1.
019900     COMPUTE WS-DELTA-LAMBDA = (GU-LNG2 - GU-LNG1) * WS-DEG-TO-RAD.
020000
020100     MOVE WS-DELTA-PHI                 TO WS-LE-ANGLE-IN.
020200     DIVIDE WS-LE-ANGLE-IN BY 2         GIVING WS-LE-ANGLE-IN.
020300     CALL 'CEESSIN' USING WS-LE-ANGLE-IN, WS-LE-RESULT-OUT,
020400         LE-FEEDBACK-CODE.
020500     PERFORM 9900-CHECK-FEEDBACK       THRU 9900-EXIT.
020600     MOVE WS-LE-RESULT-OUT           TO WS-SIN-HALF-PHI.
020700
020800     MOVE WS-DELTA-LAMBDA              TO WS-LE-ANGLE-IN.
020900     DIVIDE WS-LE-ANGLE-IN BY 2         GIVING WS-LE-ANGLE-IN.
021000     CALL 'CEESSIN' USING WS-LE-ANGLE-IN, WS-LE-RESULT-OUT,
021100         LE-FEEDBACK-CODE.
021200     PERFORM 9900-CHECK-FEEDBACK       THRU 9900-EXIT.
021300     MOVE WS-LE-RESULT-OUT           TO WS-SIN-HALF-LAMBDA.
021400
021500     MOVE WS-PHI-1                     TO WS-LE-ANGLE-IN.
021600     CALL 'CEESCOS' USING WS-LE-ANGLE-IN, WS-LE-RESULT-OUT,
021700         LE-FEEDBACK-CODE.
021800     PERFORM 9900-CHECK-FEEDBACK       THRU 9900-EXIT.
021900     MOVE WS-LE-RESULT-OUT           TO WS-COS-PHI-1.
022000
022100     MOVE WS-PHI-2                     TO WS-LE-ANGLE-IN.
022200     CALL 'CEESCOS' USING WS-LE-ANGLE-IN, WS-LE-RESULT-OUT,
022300         LE-FEEDBACK-CODE.
022400     PERFORM 9900-CHECK-FEEDBACK       THRU 9900-EXIT.
022500     MOVE WS-LE-RESULT-OUT           TO WS-COS-PHI-2.
022600
022700     COMPUTE WS-HAVERSINE-A =
022800         (WS-SIN-HALF-PHI * WS-SIN-HALF-PHI) +
022900         (WS-COS-PHI-1 * WS-COS-PHI-2 *
023000          WS-SIN-HALF-LAMBDA * WS-SIN-HALF-LAMBDA).
023100
023200     PERFORM 2100-ARCSINE              THRU 2100-EXIT.
023300
023400     COMPUTE GU-DISTANCE ROUNDED =
023500         WS-EARTH-RADIUS-X * WS-CENTRAL-ANGLE.
023600
023700 2000-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100* Arc-sine of SQRT(WS-HAVERSINE-A), derived from arc-tangent --  *
024200* asin(x) = atan( x / sqrt(1-x*x) ) for x in the range 0 to 1,   *
024300* which is always true here because WS-HAVERSINE-A cannot go    *
024400* negative (it is a sum of two squared terms).                  *
024500******************************************************************
024600 2100-ARCSINE.
024700     MOVE WS-HAVERSINE-A               TO WS-LE-ANGLE-IN.
024800     CALL 'CEESQRT' USING WS-LE-ANGLE-IN, WS-LE-RESULT-OUT,
024900         LE-FEEDBACK-CODE.
025000     PERFORM 9900-CHECK-FEEDBACK       THRU 9900-EXIT.
025100     MOVE WS-LE-RESULT-OUT           TO WS-SQRT-A.
025200
025300     COMPUTE WS-LE-ANGLE-IN = 1 - WS-HAVERSINE-A.
025400     CALL 'CEESQRT' USING WS-LE-ANGLE-IN, WS-LE-RESULT-OUT,
025500         LE-FEEDBACK-CODE.
025600     PERFORM 9900-CHECK-FEEDBACK       THRU 9900-EXIT.
025700     MOVE WS-LE-RESULT-OUT           TO WS-SQRT-1-MINUS-A.
025800
025900     IF  WS-SQRT-1-MINUS-A EQUAL ZEROES
026000         MOVE WS-PI                    TO WS-CENTRAL-ANGLE
026100     ELSE
026200         COMPUTE WS-ARCSINE-RATIO ROUNDED =
026300             WS-SQRT-A / WS-SQRT-1-MINUS-A
026400         MOVE WS-ARCSINE-RATIO         TO WS-LE-ANGLE-IN
026500         CALL 'CEESATN' USING WS-LE-ANGLE-IN, WS-LE-RESULT-OUT,
026600             LE-FEEDBACK-CODE
026700         PERFORM 9900-CHECK-FEEDBACK   THRU 9900-EXIT
026800         MOVE WS-LE-RESULT-OUT       TO WS-ARCTAN-RESULT
026900         COMPUTE WS-CENTRAL-ANGLE = 2 * WS-ARCTAN-RESULT.
027000
027100 2100-EXIT.
027200     EXIT.
027300
027400******************************************************************
027500* Proximity test -- Business Rule 2.  Inclusive compare.         *
027600******************************************************************
027700 3000-CHECK-PROXIMITY.
027800     MOVE 'N'                          TO GU-NEAR-FLAG.
027900     IF  GU-DISTANCE NOT GREATER THAN GU-THRESHOLD-X
028000         MOVE 'Y'                      TO GU-NEAR-FLAG.
028100
028200 3000-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600* Format GU-DISTANCE for the printed summary -- Business Rule 2. *
028700* Under 1000 meters:  <d>.d meters (1 decimal, round half-up).   *
028800* 1000 meters or more: <d/1000>.dd km (2 decimals, round half-   *
028900* up) -- Business Rule 1's general display-rounding directive.   *
029000******************************************************************
029100 4000-FORMAT-DISTANCE.
029200     MOVE SPACES                       TO GU-DISTANCE-TEXT.
029300
029400     IF  GU-DISTANCE LESS THAN 1000
029500         COMPUTE WS-METERS-DISTANCE ROUNDED = GU-DISTANCE
029600         MOVE WS-METERS-DISTANCE-X     TO WS-METERS-EDIT
029700         STRING WS-METERS-EDIT  DELIMITED BY SIZE
029800                ' meters'      DELIMITED BY SIZE
029900                INTO GU-DISTANCE-TEXT
030000     ELSE
030100         COMPUTE WS-KM-DISTANCE ROUNDED = GU-DISTANCE / 1000
030200         MOVE WS-KM-DISTANCE-X          TO WS-KM-EDIT
030300         STRING WS-KM-EDIT      DELIMITED BY SIZE
030400                ' km'          DELIMITED BY SIZE
030500                INTO GU-DISTANCE-TEXT.
030600
030700 4000-EXIT.
030800     EXIT.
030900
031000******************************************************************
031100* Verify the LE feedback code after every callable-service CALL  *
031200* -- added per audit finding AUD-91-014 (see change log).        *
031300******************************************************************
031400 9900-CHECK-FEEDBACK.
031500     IF  LE-FC-SEVERITY GREATER THAN ZERO-VALUE
031600         MOVE 'N'                      TO GU-NEAR-FLAG
031700         MOVE ZEROES                   TO GU-DISTANCE.
031800
031900 9900-EXIT.
032000     EXIT.
