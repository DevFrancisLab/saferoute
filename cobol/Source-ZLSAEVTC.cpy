000100******************************************************************
000200*    ZLSA USSD-EVENTS input record definition.                   *
000300*    One dialogue step (phone number plus the accumulated        *
000400*    star-separated input string) per record, time-ordered.      *
000500******************************************************************
000600 01  EV-RECORD.
000700     02  EV-PHONE           PIC  X(20) VALUE SPACES.
000800     02  EV-INPUT           PIC  X(30) VALUE SPACES.
000900     02  FILLER             PIC  X(10) VALUE SPACES.
