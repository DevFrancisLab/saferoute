000100******************************************************************
000200*    ZLSA DRIVER POSITION REQUEST record definition.             *
000300******************************************************************
000400 01  DR-RECORD.
000500     02  DR-PHONE           PIC  X(20) VALUE SPACES.
000600     02  DR-LAT             PIC S9(03)V9(07) VALUE ZEROES COMP-3.
000700     02  DR-LNG             PIC S9(03)V9(07) VALUE ZEROES COMP-3.
000800     02  DR-RADIUS          PIC  9(05) VALUE ZEROES COMP.
000900     02  FILLER             PIC  X(09) VALUE SPACES.
001000******************************************************************
001100*    DR-RADIUS of zero means "use the default search radius" --  *
001200*    see WS-DEFAULT-RADIUS in ZLSA010.                           *
001300******************************************************************
