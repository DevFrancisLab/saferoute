000100******************************************************************
000200* Start - ZLSA shared display names and message resources.      *
000300******************************************************************
000400 01  ZLSA-DISPLAY-NAMES.
000500     02  FILLER             PIC  X(23) VALUE 'BLACKSPOT   Black Spot'.
000600     02  FILLER             PIC  X(23) VALUE 'BAD_ROAD    Bad Road  '.
000700     02  FILLER             PIC  X(23) VALUE 'ACCIDENT    Accident  '.
000800     02  FILLER             PIC  X(23) VALUE 'PEDESTRIANS Pedestrians'.
000900 01  ZLSA-DISPLAY-TABLE REDEFINES ZLSA-DISPLAY-NAMES.
001000     02  ZLSA-DN-ENTRY OCCURS 4 TIMES.
001100         03  ZLSA-DN-CODE   PIC  X(12).
001200         03  ZLSA-DN-TEXT   PIC  X(11).
001300
001400******************************************************************
001500* Fixed alert message templates (BATCH FLOW step 4).            *
001600******************************************************************
001700 01  ZLSA-VOICE-MSG-1       PIC  X(13) VALUE 'Alert.      '.
001800 01  ZLSA-VOICE-MSG-2       PIC  X(30) VALUE
001900     'ahead. Reduce speed immediatel'.
002000 01  ZLSA-VOICE-MSG-2B      PIC  X(02) VALUE 'y.'.
002100 01  ZLSA-SMS-VOICE-FAIL-2  PIC  X(27) VALUE
002200     ': Reduce speed immediately.'.
002300 01  ZLSA-SMS-NORMAL-MSG    PIC  X(18) VALUE ': Ahead. Slow down'.
002400 01  ZLSA-SMS-NORMAL-MSG-2  PIC  X(01) VALUE '.'.
002500
002600******************************************************************
002700* Outcome message fragments, stitched together with STRING in   *
002800* ZLSA010/ZLSA030 the same piecewise way the fixed literals      *
002900* above are built into a full voice/SMS message.                *
002950******************************************************************
003000 01  ZLSA-OUT-VOICE-CALL    PIC  X(12) VALUE 'VOICE CALL: '.
003100 01  ZLSA-OUT-VOICE-FAIL    PIC  X(27) VALUE
003200     'VOICE FAILED, SMS FALLBACK:'.
003300 01  ZLSA-OUT-SMS           PIC  X(05) VALUE 'SMS: '.
003400 01  ZLSA-OUT-FATIGUE-1     PIC  X(14) VALUE 'Alert for haza'.
003500 01  ZLSA-OUT-FATIGUE-2     PIC  X(30) VALUE
003600     'rd          already sent to   '.
003700 01  ZLSA-OUT-FATIGUE-3     PIC  X(25) VALUE
003800     ' within last 30 minutes  '.
003900
004000******************************************************************
004100* Channel / status literals.                                    *
004200******************************************************************
004300 01  ZLSA-CHANNEL-SMS       PIC  X(05) VALUE 'SMS  '.
004400 01  ZLSA-CHANNEL-VOICE     PIC  X(05) VALUE 'VOICE'.
004500 01  ZLSA-STATUS-SENT       PIC  X(04) VALUE 'SENT'.
004600 01  ZLSA-STATUS-SKIP       PIC  X(04) VALUE 'SKIP'.
004700 01  ZLSA-STATUS-FAIL       PIC  X(04) VALUE 'FAIL'.
004800
004900******************************************************************
005000* Thresholds (BUSINESS RULES 1-5).  Kept as named WORKING-STORAGE*
005100* items, not literals buried in PROCEDURE DIVISION logic, so a   *
005200* change to the fatigue window or cluster radius is a one-line  *
005300* fix -- same habit the shop used for ONE-THOUSAND/TWELVE/etc.  *
005400* in the file-access programs.                                  *
005500******************************************************************
005600 01  ZLSA-DEFAULT-RADIUS    PIC  9(05) VALUE 00300 COMP.
005700 01  ZLSA-CLUSTER-RADIUS    PIC  9(05) VALUE 00050 COMP.
005800 01  ZLSA-MIN-SEVERITY      PIC  9(01) VALUE 2.
005900 01  ZLSA-VOICE-SEVERITY    PIC  9(01) VALUE 4.
006000 01  ZLSA-FATIGUE-MINUTES   PIC  9(04) VALUE 0030 COMP.
006100 01  ZLSA-EARTH-RADIUS-M    PIC S9(07)V9(02) VALUE 6371000
006200                            COMP-3.
006300******************************************************************
006400* End   - ZLSA shared display names and message resources.      *
006500******************************************************************
