000100******************************************************************
000200*    ZLSA ALERT LOG record definition.                           *
000300*    One row per alert actually sent.  Read at startup to build  *
000400*    the fatigue-check table (AL-TABLE, see ZLSA030 linkage) and *
000500*    extended (appended) as alerts go out during the run.       *
000600******************************************************************
000700 01  AL-RECORD.
000800     02  AL-PHONE           PIC  X(20) VALUE SPACES.
000900     02  AL-HAZ-ID          PIC  9(06) VALUE ZEROES.
001000     02  AL-CHANNEL         PIC  X(05) VALUE SPACES.
001100     02  AL-SENT-AT         PIC  9(14) VALUE ZEROES.
001200     02  FILLER             PIC  X(05) VALUE SPACES.
001300******************************************************************
001400*    AL-CHANNEL is SMS or VOICE (left justified, space filled).  *
001500*    AL-SENT-AT is a YYYYMMDDHHMMSS timestamp, sortable as a     *
001600*    14-digit number -- the fatigue scan in ZLSA030 relies on    *
001700*    straight numeric comparison, no date intrinsics required.  *
001800******************************************************************
