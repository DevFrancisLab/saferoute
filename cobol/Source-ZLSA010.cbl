000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ZLSA010.
000300 AUTHOR.         Rich Jackson and Randy Frerking.
000400 INSTALLATION.   SAFEROUTE SYSTEMS -- APPLICATION DEVELOPMENT.
000500 DATE-WRITTEN.   03/26/1987.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.
000800******************************************************************
000900*                                                               *
001000* ZLSA - LifeSaver Alert System                                 *
001100*                                                               *
001200* This is the nightly LifeSaver alert engine.  For every driver *
001300* position check on DRIVER-REQUESTS it finds the nearby road    *
001400* hazards on HAZARD-MASTER, collapses hazards that are really   *
001500* the same thing reported twice, drops anything too minor to    *
001600* bother the driver about, routes the survivors to a voice or   *
001700* text alert, and writes one ALERT-RESULTS summary block per    *
001800* driver plus a set of end-of-run control totals.               *
001900*                                                               *
002000* The hazard master is loaded once into WS-HAZ-TABLE rather      *
002100* than reread for every driver request -- the pilot's first cut *
002200* reread the file per request and could not finish the overnight*
002300* batch window once the master passed a few thousand rows (see  *
002400* change log, 11/03/1990).                                      *
002500*                                                                *
002600* Distance and proximity math is CALLed out to ZLSA020.  Alert   *
002700* dispatch, the alert-fatigue suppression rule, and the         *
002800* ALERT-LOG file itself are owned by ZLSA030.                   *
002900*                                                                *
003000* Date       UserID   Description                               *
003100* ---------- -------- ----------------------------------------- *
003200* 03/26/1987 RJACKSON Initial version for LifeSaver pilot.       *
003300* 10/03/1987 RFRERKIN Added the deduplication pass -- the pilot  *
003400*                     was voice-calling drivers twice for one    *
003500*                     pothole reported by two separate sources.  *
003600* 11/03/1990 RJACKSON HAZARD-MASTER load moved ahead of the      *
003700*                     driver-request loop (see program banner). *
003800* 02/18/1988 RFRERKIN Severity filter split out of dispatch into *
003900*                     its own paragraph per code review.         *
004000* 11/30/1998 RJACKSON Y2K:  HZ-CREATED/DR timestamps reviewed,   *
004100*                     all 4-digit year, 14-digit YYYYMMDDHHMMSS; *
004200*                     no change to the master/request layouts,  *
004300*                     but WS-RUN-NOW (the alert "now" stamp)    *
004400*                     was only getting the 2-digit ACCEPT FROM  *
004500*                     DATE year -- added the century window in  *
004600*                     1050-GET-RUN-TIMESTAMP.  Logged for the    *
004700*                     Y2K certification binder.                 *
004800* 06/06/2001 RFRERKIN Nearby table raised from 500 to 2000 rows  *
004900*                     to match ZLSA030's ALERT-LOG table size.   *
005000* 10/02/2003 TOWENS   Ticket SR-2003-0447: radius and cluster    *
005100*                     compares made inclusive (<=) per business  *
005200*                     rules review.                              *
005300* 05/14/2009 TOWENS   End-of-run control totals line added --   *
005400*                     Operations asked for a one-line run recap *
005500*                     instead of having to add up the detail.   *
005600* 02/11/2014 RJACKSON Ticket SR-2014-0091: the printed detail   *
005700*                     line never showed how far the hazard was  *
005800*                     -- ZLSA020's format function (GU-FUNCTION- *
005900*                     CODE 3) was written years ago but nothing  *
006000*                     ever called it.  Carried GU-DISTANCE       *
006100*                     forward through the dedup/severity-filter *
006200*                     tables (WS-SURV-DISTANCE, WS-ALERT-        *
006300*                     DISTANCE) and wired the call into          *
006400*                     2450-BUILD-DETAIL-LINE; RD-DISTANCE added  *
006500*                     to the ALERT-RESULTS layout, print line    *
006600*                     widened to X(120).                         *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT HAZARD-MASTER   ASSIGN TO HAZMSTR
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS WS-HAZ-STATUS.
007700     SELECT DRIVER-REQUESTS ASSIGN TO DRVREQ
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS IS WS-DRV-STATUS.
008000     SELECT ALERT-RESULTS   ASSIGN TO ALRESLT
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WS-RES-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  HAZARD-MASTER
008700     LABEL RECORDS ARE STANDARD
008800     RECORDING MODE IS F.
008900 COPY ZLSAHAZC.
009000
009100 FD  DRIVER-REQUESTS
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F.
009400 COPY ZLSADRVC.
009500
009600 FD  ALERT-RESULTS
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900 01  RPT-PRINT-LINE          PIC  X(120).
010000
010100 WORKING-STORAGE SECTION.
010200
010300******************************************************************
010400* DEFINE LOCAL VARIABLES                                        *
010500******************************************************************
010600 01  WS-HAZ-STATUS          PIC  X(02) VALUE SPACES.
010700 01  WS-DRV-STATUS          PIC  X(02) VALUE SPACES.
010800 01  WS-RES-STATUS          PIC  X(02) VALUE SPACES.
010900
011000 01  WS-HAZ-EOF             PIC  X(01) VALUE 'N'.
011100     88  WS-HAZ-EOF-YES     VALUE 'Y'.
011200 01  WS-DRV-EOF             PIC  X(01) VALUE 'N'.
011300     88  WS-DRV-EOF-YES     VALUE 'Y'.
011400
011500 01  WS-RUN-NOW             PIC  9(14) VALUE ZEROES.
011600 01  WS-RUN-NOW-X           REDEFINES WS-RUN-NOW
011700                            PIC  9(14).
011800
011900******************************************************************
012000* Run timestamp, built from ACCEPT FROM DATE/TIME with a century *
012100* window -- added with the Y2K review (see change log) since     *
012200* ACCEPT FROM DATE only ever returned a 2-digit year on this     *
012300* LPAR.  A date with YY below 50 is treated as 20YY.             *
012400******************************************************************
012500 01  WS-SYSTEM-DATE         PIC  9(06) VALUE ZEROES.
012600 01  WS-SYSTEM-DATE-X       REDEFINES WS-SYSTEM-DATE.
012700     02  WS-SYSTEM-DATE-YY  PIC  9(02).
012800     02  WS-SYSTEM-DATE-MM  PIC  9(02).
012900     02  WS-SYSTEM-DATE-DD  PIC  9(02).
013000
013100 01  WS-SYSTEM-TIME         PIC  9(08) VALUE ZEROES.
013200 01  WS-SYSTEM-TIME-X       REDEFINES WS-SYSTEM-TIME.
013300     02  WS-SYSTEM-TIME-HH  PIC  9(02).
013400     02  WS-SYSTEM-TIME-MM  PIC  9(02).
013500     02  WS-SYSTEM-TIME-SS  PIC  9(02).
013600     02  WS-SYSTEM-TIME-TH  PIC  9(02).
013700
013800 01  WS-CENTURY             PIC  9(02) VALUE ZEROES.
013900
014000******************************************************************
014100* Hazard master, loaded once (see program banner).              *
014200******************************************************************
014300 01  WS-MAX-HAZARDS         PIC S9(04) VALUE 2000 COMP.
014400 01  WS-HAZ-COUNT           PIC S9(04) VALUE ZEROES COMP.
014500 01  WS-HAZ-TABLE.
014600     02  WS-HT-ENTRY OCCURS 2000 TIMES.
014700         03  WS-HT-ID       PIC  9(06).
014800         03  WS-HT-TYPE     PIC  X(12).
014900         03  WS-HT-LAT      PIC S9(03)V9(07) COMP-3.
015000         03  WS-HT-LNG      PIC S9(03)V9(07) COMP-3.
015100         03  WS-HT-SEVERITY PIC  9(01).
015200         03  WS-HT-CREATED  PIC  9(14).
015300
015400******************************************************************
015500* Nearby list for the request currently being processed -- step *
015600* 1, sorted ascending by distance in 2150-SORT-NEARBY.           *
015700******************************************************************
015800 01  WS-NEAR-COUNT          PIC S9(04) VALUE ZEROES COMP.
015900 01  WS-NEAR-TABLE.
016000     02  WS-NT-ENTRY OCCURS 2000 TIMES.
016100         03  WS-NT-HAZ-IDX  PIC S9(04) COMP.
016200         03  WS-NT-DISTANCE PIC S9(07)V99 COMP-3.
016300         03  WS-NT-USED     PIC  X(01).
016400
016500 01  WS-SORT-TEMP.
016600     02  WS-SORT-HAZ-IDX    PIC S9(04) COMP.
016700     02  WS-SORT-DISTANCE   PIC S9(07)V99 COMP-3.
016800     02  WS-SORT-USED       PIC  X(01).
016900
017000******************************************************************
017100* Deduplicated survivor list -- step 2 -- and the alertable      *
017200* list after the severity filter -- step 3.                     *
017300******************************************************************
017400 01  WS-SURV-COUNT          PIC S9(04) VALUE ZEROES COMP.
017500 01  WS-SURV-TABLE.
017600     02  WS-SURV-HAZ-IDX OCCURS 2000 TIMES PIC S9(04) COMP.
017700* WS-SURV-DISTANCE rides alongside WS-SURV-HAZ-IDX so the winning *
017800* cluster member's GU-DISTANCE survives the dedup pass instead of *
017900* being dropped with the rest of WS-NEAR-TABLE -- 2450 needs it   *
018000* to format the detail-line distance column.                     *
018100     02  WS-SURV-DISTANCE OCCURS 2000 TIMES PIC S9(07)V99 COMP-3.
018200
018300 01  WS-ALERT-COUNT         PIC S9(04) VALUE ZEROES COMP.
018400 01  WS-ALERT-TABLE.
018500     02  WS-ALERT-HAZ-IDX OCCURS 2000 TIMES PIC S9(04) COMP.
018600     02  WS-ALERT-DISTANCE OCCURS 2000 TIMES PIC S9(07)V99 COMP-3.
018700
018800******************************************************************
018900* Cluster work fields for 2200-DEDUPLICATE.                      *
019000******************************************************************
019100 01  WS-SEED-SUBSCRIPT      PIC S9(04) VALUE ZEROES COMP.
019200* WS-SCAN-SUBSCRIPT is a throwaway loop index reused by several *
019300* paragraphs (2100, 2160, 2220) -- carried at the 77 level per  *
019400* house convention for standalone scratch counters.             *
019500 77  WS-SCAN-SUBSCRIPT      PIC S9(04) VALUE ZEROES COMP.
019600 01  WS-WINNER-SUBSCRIPT    PIC S9(04) VALUE ZEROES COMP.
019700
019800******************************************************************
019900* Run and per-request control totals.                            *
020000******************************************************************
020100 01  WS-REQUESTS-PROCESSED  PIC S9(06) VALUE ZEROES COMP.
020200 01  WS-TOTAL-HAZARDS-FOUND PIC S9(06) VALUE ZEROES COMP.
020300 01  WS-TOTAL-ALERTS-SENT   PIC S9(06) VALUE ZEROES COMP.
020400 01  WS-TOTAL-SUPPRESSED    PIC S9(06) VALUE ZEROES COMP.
020500
020600******************************************************************
020700* The radius in effect for the request being processed, and the *
020800* ZLSA020/ZLSA030 call parameter blocks.                         *
020900******************************************************************
021000 01  WS-EFFECTIVE-RADIUS    PIC  9(05) VALUE ZEROES COMP.
021100
021200******************************************************************
021300* WS-GU-PARMS is CALLed to ZLSA020 field-for-field -- its         *
021400* GU-PARM-AREA in LINKAGE SECTION must stay byte-for-byte         *
021500* identical to this layout, since CALL USING matches by          *
021600* position, not by name.  Function code selects the operation    *
021700* (see ZLSA020's program banner); the rest are in/out arguments.  *
021800******************************************************************
021900 01  WS-GU-PARMS.
022000     02  WS-GU-FUNCTION     PIC  9(01).
022100     02  WS-GU-LAT1         PIC S9(03)V9(07) COMP-3.
022200     02  WS-GU-LNG1         PIC S9(03)V9(07) COMP-3.
022300     02  WS-GU-LAT2         PIC S9(03)V9(07) COMP-3.
022400     02  WS-GU-LNG2         PIC S9(03)V9(07) COMP-3.
022500     02  WS-GU-THRESHOLD    PIC  9(05) COMP-3.
022600     02  WS-GU-DISTANCE     PIC S9(07)V99 COMP-3.
022700     02  WS-GU-NEAR-FLAG    PIC  X(01).
022800     02  WS-GU-DIST-TEXT    PIC  X(15).
022900     02  FILLER             PIC  X(04).
023000
023100******************************************************************
023200* WS-AD-PARMS is CALLed to ZLSA030 the same way -- same byte-for- *
023300* byte rule applies against ZLSA030's AD-PARM-AREA.  ZLSA030      *
023400* fills in WS-AD-CHANNEL/SUCCESS/OUTCOME/SUPPRESSED on return so  *
023500* 2410-DISPATCH-ONE and 2450-BUILD-DETAIL-LINE can report what    *
023600* actually happened to the alert.                                 *
023700******************************************************************
023800 01  WS-AD-PARMS.
023900     02  WS-AD-FUNCTION     PIC  9(01).
024000     02  WS-AD-PHONE        PIC  X(20).
024100     02  WS-AD-HAZ-ID       PIC  9(06).
024200     02  WS-AD-SEVERITY     PIC  9(01).
024300     02  WS-AD-DISPLAY      PIC  X(11).
024400     02  WS-AD-NOW          PIC  9(14).
024500     02  WS-AD-CHANNEL      PIC  X(05).
024600     02  WS-AD-SUCCESS      PIC  X(01).
024700     02  WS-AD-OUTCOME      PIC  X(60).
024800     02  WS-AD-SUPPRESSED   PIC  X(01).
024900     02  FILLER             PIC  X(04).
025000
025100******************************************************************
025200* Display-name lookup work fields -- Business Rule 6.            *
025300******************************************************************
025400 01  WS-LOOKUP-CODE         PIC  X(12) VALUE SPACES.
025500 01  WS-LOOKUP-NAME         PIC  X(11) VALUE SPACES.
025600 01  WS-LOOKUP-SUBSCRIPT    PIC S9(04) VALUE ZEROES COMP.
025700
025800 01  WS-VOICE-MSG-TEXT      PIC  X(50) VALUE SPACES.
025900
026000 COPY ZLSAMSGC.
026100 COPY ZLSARESC.
026200
026300 PROCEDURE DIVISION.
026400
026500******************************************************************
026600* Main process.                                                 *
026700******************************************************************
026800 0000-MAIN.
026900     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
027000
027100     PERFORM 2000-PROCESS-REQUESTS  THRU 2000-EXIT
027200             WITH TEST AFTER
027300             UNTIL WS-DRV-EOF-YES.
027400
027500     PERFORM 9800-WRITE-TOTALS      THRU 9800-EXIT.
027600     PERFORM 9000-CLOSE-FILES       THRU 9000-EXIT.
027700
027800     STOP RUN.
027900
028000******************************************************************
028100* Open files, load the hazard master table, prime the request    *
028200* reader, and tell ZLSA030 to open ALERT-LOG.                    *
028300******************************************************************
028400 1000-INITIALIZE.
028500     OPEN INPUT  HAZARD-MASTER.
028600     OPEN INPUT  DRIVER-REQUESTS.
028700     OPEN OUTPUT ALERT-RESULTS.
028800
028900     MOVE ZEROES                    TO WS-HAZ-COUNT.
029000     MOVE 'N'                       TO WS-HAZ-EOF.
029100     PERFORM 1100-LOAD-HAZARDS      THRU 1100-EXIT
029200             WITH TEST AFTER
029300             UNTIL WS-HAZ-EOF-YES.
029400
029500     MOVE 0                         TO WS-AD-FUNCTION.
029600     CALL 'ZLSA030' USING WS-AD-PARMS.
029700
029800     PERFORM 1050-GET-RUN-TIMESTAMP THRU 1050-EXIT.
029900
030000     MOVE ZEROES                    TO WS-REQUESTS-PROCESSED
030100                                       WS-TOTAL-HAZARDS-FOUND
030200                                       WS-TOTAL-ALERTS-SENT
030300                                       WS-TOTAL-SUPPRESSED.
030400
030500     PERFORM 2010-READ-REQUEST      THRU 2010-EXIT.
030600
030700 1000-EXIT.
030800     EXIT.
030900
031000******************************************************************
031100* Build WS-RUN-NOW (CCYYMMDDHHMMSS) from the system date/time,   *
031200* applying the Y2K century window (see program banner).          *
031300******************************************************************
031400 1050-GET-RUN-TIMESTAMP.
031500     ACCEPT WS-SYSTEM-DATE          FROM DATE.
031600     ACCEPT WS-SYSTEM-TIME          FROM TIME.
031700
031800     IF  WS-SYSTEM-DATE-YY LESS THAN 50
031900         MOVE 20                    TO WS-CENTURY
032000     ELSE
032100         MOVE 19                    TO WS-CENTURY.
032200
032300     MOVE WS-CENTURY                TO WS-RUN-NOW(1:2).
032400     MOVE WS-SYSTEM-DATE            TO WS-RUN-NOW(3:6).
032500     MOVE WS-SYSTEM-TIME-HH         TO WS-RUN-NOW(9:2).
032600     MOVE WS-SYSTEM-TIME-MM         TO WS-RUN-NOW(11:2).
032700     MOVE WS-SYSTEM-TIME-SS         TO WS-RUN-NOW(13:2).
032800
032900 1050-EXIT.
033000     EXIT.
033100
033200************************************************************************
033300* Loads the entire hazard file into WS-HAZ-TABLE, once, before the    *
033400* driver-request loop starts -- see program banner and the            *
033500* 11/03/1990 change-log entry for why this replaced a per-request     *
033600* reread of HAZARD-MASTER.                                            *
033700************************************************************************
033800 1100-LOAD-HAZARDS.
033900     READ HAZARD-MASTER
034000         AT END
034100             MOVE 'Y'               TO WS-HAZ-EOF
034200     END-READ.
034300
034400     IF  NOT WS-HAZ-EOF-YES
034500         IF  WS-HAZ-COUNT LESS THAN WS-MAX-HAZARDS
034600             ADD 1                  TO WS-HAZ-COUNT
034700             MOVE HZ-ID         TO WS-HT-ID(WS-HAZ-COUNT)
034800             MOVE HZ-TYPE       TO WS-HT-TYPE(WS-HAZ-COUNT)
034900             MOVE HZ-LAT        TO WS-HT-LAT(WS-HAZ-COUNT)
035000             MOVE HZ-LNG        TO WS-HT-LNG(WS-HAZ-COUNT)
035100             MOVE HZ-SEVERITY   TO WS-HT-SEVERITY(WS-HAZ-COUNT)
035200             MOVE HZ-CREATED    TO WS-HT-CREATED(WS-HAZ-COUNT)
035300         ELSE
035400             MOVE 'Y'               TO WS-HAZ-EOF.
035500
035600 1100-EXIT.
035700     EXIT.
035800
035900******************************************************************
036000* Driver request loop -- one ALERT-RESULTS block per request.    *
036100******************************************************************
036200 2000-PROCESS-REQUESTS.
036300     ADD 1                          TO WS-REQUESTS-PROCESSED.
036400
036500     MOVE DR-RADIUS                 TO WS-EFFECTIVE-RADIUS.
036600     IF  WS-EFFECTIVE-RADIUS EQUAL ZEROES
036700         MOVE ZLSA-DEFAULT-RADIUS   TO WS-EFFECTIVE-RADIUS.
036800
036900     PERFORM 2100-FIND-NEARBY       THRU 2100-EXIT.
037000     PERFORM 2150-SORT-NEARBY       THRU 2150-EXIT.
037100     PERFORM 2200-DEDUPLICATE       THRU 2200-EXIT.
037200     PERFORM 2300-SEVERITY-FILTER   THRU 2300-EXIT.
037300     PERFORM 2400-DISPATCH-ALERTS   THRU 2400-EXIT.
037400     PERFORM 2500-WRITE-RESULT      THRU 2500-EXIT.
037500
037600     ADD WS-NEAR-COUNT              TO WS-TOTAL-HAZARDS-FOUND.
037700
037800     PERFORM 2010-READ-REQUEST      THRU 2010-EXIT.
037900
038000 2000-EXIT.
038100     EXIT.
038200
038300************************************************************************
038400* Reads the next DRIVER-REQUESTS record; sets WS-DRV-EOF at end of    *
038500* file so the 2000-PROCESS-REQUESTS loop can terminate.               *
038600************************************************************************
038700 2010-READ-REQUEST.
038800     READ DRIVER-REQUESTS
038900         AT END
039000             MOVE 'Y'               TO WS-DRV-EOF
039100     END-READ.
039200
039300 2010-EXIT.
039400     EXIT.
039500
039600******************************************************************
039700* Step 1 -- find nearby.  Business Rule 1-2.                     *
039800******************************************************************
039900 2100-FIND-NEARBY.
040000     MOVE ZEROES                    TO WS-NEAR-COUNT.
040100
040200     IF  WS-HAZ-COUNT GREATER THAN ZEROES
040300         PERFORM 2110-TEST-ONE-HAZARD THRU 2110-EXIT
040400                 VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1
040500                 UNTIL WS-SCAN-SUBSCRIPT GREATER THAN WS-HAZ-COUNT.
040600
040700 2100-EXIT.
040800     EXIT.
040900
041000************************************************************************
041100* Tests a single WS-HAZ-TABLE row against the driver's position by    *
041200* CALLing ZLSA020 (function 2); a hazard within the effective radius  *
041300* is appended to WS-NEAR-TABLE for later sorting and clustering.      *
041400************************************************************************
041500 2110-TEST-ONE-HAZARD.
041600     MOVE 2                         TO WS-GU-FUNCTION.
041700     MOVE DR-LAT                    TO WS-GU-LAT1.
041800     MOVE DR-LNG                    TO WS-GU-LNG1.
041900     MOVE WS-HT-LAT(WS-SCAN-SUBSCRIPT) TO WS-GU-LAT2.
042000     MOVE WS-HT-LNG(WS-SCAN-SUBSCRIPT) TO WS-GU-LNG2.
042100     MOVE WS-EFFECTIVE-RADIUS       TO WS-GU-THRESHOLD.
042200
042300     CALL 'ZLSA020' USING WS-GU-PARMS.
042400
042500     IF  WS-GU-NEAR-FLAG EQUAL 'Y'
042600     AND WS-NEAR-COUNT LESS THAN WS-MAX-HAZARDS
042700         ADD 1                      TO WS-NEAR-COUNT
042800         MOVE WS-SCAN-SUBSCRIPT  TO WS-NT-HAZ-IDX(WS-NEAR-COUNT)
042900         MOVE WS-GU-DISTANCE   TO WS-NT-DISTANCE(WS-NEAR-COUNT)
043000         MOVE 'N'                   TO WS-NT-USED(WS-NEAR-COUNT).
043100
043200 2110-EXIT.
043300     EXIT.
043400
043500******************************************************************
043600* Sort WS-NEAR-TABLE ascending by distance -- closest first.     *
043700* No SORT verb is used (these are in-memory working-storage      *
043800* tables, not files); a straight bubble sort does the job for    *
043900* the row counts seen in one driver's nearby list.                *
044000******************************************************************
044100 2150-SORT-NEARBY.
044200     IF  WS-NEAR-COUNT GREATER THAN 1
044300         PERFORM 2160-SORT-PASS     THRU 2160-EXIT
044400                 VARYING WS-SEED-SUBSCRIPT FROM 1 BY 1
044500                 UNTIL WS-SEED-SUBSCRIPT GREATER THAN
044600                       WS-NEAR-COUNT.
044700
044800 2150-EXIT.
044900     EXIT.
045000
045100************************************************************************
045200* One bubble-sort pass over WS-NEAR-TABLE, swapping adjacent rows     *
045300* that are out of distance order.  Plain exchange sort -- the         *
045400* nearby list rarely exceeds a few dozen rows per driver, so an       *
045500* indexed or merge sort was never worth the extra code.               *
045600************************************************************************
045700 2160-SORT-PASS.
045800     PERFORM 2170-SORT-COMPARE      THRU 2170-EXIT
045900             VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1
046000             UNTIL WS-SCAN-SUBSCRIPT GREATER THAN
046100                   WS-NEAR-COUNT - WS-SEED-SUBSCRIPT.
046200
046300 2160-EXIT.
046400     EXIT.
046500
046600************************************************************************
046700* Compares two WS-NEAR-TABLE rows by distance and swaps them when     *
046800* the first is farther than the second.                               *
046900************************************************************************
047000 2170-SORT-COMPARE.
047100     IF  WS-NT-DISTANCE(WS-SCAN-SUBSCRIPT) GREATER THAN
047200         WS-NT-DISTANCE(WS-SCAN-SUBSCRIPT + 1)
047300         MOVE WS-NT-ENTRY(WS-SCAN-SUBSCRIPT)     TO WS-SORT-TEMP
047400         MOVE WS-NT-ENTRY(WS-SCAN-SUBSCRIPT + 1)
047500                 TO WS-NT-ENTRY(WS-SCAN-SUBSCRIPT)
047600         MOVE WS-SORT-TEMP
047700                 TO WS-NT-ENTRY(WS-SCAN-SUBSCRIPT + 1).
047800
047900 2170-EXIT.
048000     EXIT.
048100
048200******************************************************************
048300* Step 2 -- deduplicate.  Business Rule 5.  Greedy clustering in *
048400* nearest-first list order; a cluster is seeded by the first     *
048500* unused hazard of a type and absorbs every later unused hazard  *
048600* of the same type within the cluster radius of the SEED (not    *
048700* pairwise/transitively).                                        *
048800******************************************************************
048900 2200-DEDUPLICATE.
049000     MOVE ZEROES                    TO WS-SURV-COUNT.
049100
049200     IF  WS-NEAR-COUNT GREATER THAN ZEROES
049300         PERFORM 2210-BUILD-CLUSTER THRU 2210-EXIT
049400                 VARYING WS-SEED-SUBSCRIPT FROM 1 BY 1
049500                 UNTIL WS-SEED-SUBSCRIPT GREATER THAN
049600                       WS-NEAR-COUNT.
049700
049800 2200-EXIT.
049900     EXIT.
050000
050100************************************************************************
050200* Starts a new cluster at the nearest not-yet-used row (the seed)     *
050300* and folds every other not-yet-used row of the same hazard type      *
050400* within the cluster radius into it -- Business Rule 5.               *
050500************************************************************************
050600 2210-BUILD-CLUSTER.
050700     IF  WS-NT-USED(WS-SEED-SUBSCRIPT) EQUAL 'N'
050800         MOVE 'Y'             TO WS-NT-USED(WS-SEED-SUBSCRIPT)
050900         MOVE WS-SEED-SUBSCRIPT        TO WS-WINNER-SUBSCRIPT
051000
051100         IF  WS-SEED-SUBSCRIPT LESS THAN WS-NEAR-COUNT
051200             PERFORM 2220-SCAN-REST-OF-TYPE THRU 2220-EXIT
051300                 VARYING WS-SCAN-SUBSCRIPT
051400                 FROM WS-SEED-SUBSCRIPT + 1 BY 1
051500                 UNTIL WS-SCAN-SUBSCRIPT GREATER THAN
051600                       WS-NEAR-COUNT
051700
051800         ADD 1                      TO WS-SURV-COUNT
051900         MOVE WS-NT-HAZ-IDX(WS-WINNER-SUBSCRIPT)
052000                 TO WS-SURV-HAZ-IDX(WS-SURV-COUNT)
052100         MOVE WS-NT-DISTANCE(WS-WINNER-SUBSCRIPT)
052200                 TO WS-SURV-DISTANCE(WS-SURV-COUNT).
052300
052400 2210-EXIT.
052500     EXIT.
052600
052700******************************************************************
052800* Test one later hazard in the same cluster seed's type; if it   *
052900* is unused, same type, and within the cluster radius of the     *
053000* SEED, absorb it, and if it beats the current winner on         *
053100* severity (tie -> latest HAZ-CREATED) make it the new winner.    *
053200******************************************************************
053300 2220-SCAN-REST-OF-TYPE.
053400     IF  WS-NT-USED(WS-SCAN-SUBSCRIPT) EQUAL 'N'
053500     AND WS-HT-TYPE(WS-NT-HAZ-IDX(WS-SCAN-SUBSCRIPT)) EQUAL
053600         WS-HT-TYPE(WS-NT-HAZ-IDX(WS-SEED-SUBSCRIPT))
053700
053800         MOVE 2                     TO WS-GU-FUNCTION
053900         MOVE WS-HT-LAT(WS-NT-HAZ-IDX(WS-SEED-SUBSCRIPT))
054000                 TO WS-GU-LAT1
054100         MOVE WS-HT-LNG(WS-NT-HAZ-IDX(WS-SEED-SUBSCRIPT))
054200                 TO WS-GU-LNG1
054300         MOVE WS-HT-LAT(WS-NT-HAZ-IDX(WS-SCAN-SUBSCRIPT))
054400                 TO WS-GU-LAT2
054500         MOVE WS-HT-LNG(WS-NT-HAZ-IDX(WS-SCAN-SUBSCRIPT))
054600                 TO WS-GU-LNG2
054700         MOVE ZLSA-CLUSTER-RADIUS   TO WS-GU-THRESHOLD
054800         CALL 'ZLSA020' USING WS-GU-PARMS
054900
055000         IF  WS-GU-NEAR-FLAG EQUAL 'Y'
055100             MOVE 'Y'   TO WS-NT-USED(WS-SCAN-SUBSCRIPT)
055200             PERFORM 2230-COMPARE-WINNER THRU 2230-EXIT.
055300
055400 2220-EXIT.
055500     EXIT.
055600
055700************************************************************************
055800* Picks the cluster's surviving hazard: higher severity wins; a       *
055900* severity tie goes to the more recently created hazard.              *
056000************************************************************************
056100 2230-COMPARE-WINNER.
056200     IF  WS-HT-SEVERITY(WS-NT-HAZ-IDX(WS-SCAN-SUBSCRIPT)) GREATER
056300         THAN WS-HT-SEVERITY(WS-NT-HAZ-IDX(WS-WINNER-SUBSCRIPT))
056400         MOVE WS-SCAN-SUBSCRIPT     TO WS-WINNER-SUBSCRIPT
056500     ELSE
056600         IF  WS-HT-SEVERITY(WS-NT-HAZ-IDX(WS-SCAN-SUBSCRIPT))
056700             EQUAL
056800             WS-HT-SEVERITY(WS-NT-HAZ-IDX(WS-WINNER-SUBSCRIPT))
056900         AND WS-HT-CREATED(WS-NT-HAZ-IDX(WS-SCAN-SUBSCRIPT))
057000             GREATER THAN
057100             WS-HT-CREATED(WS-NT-HAZ-IDX(WS-WINNER-SUBSCRIPT))
057200             MOVE WS-SCAN-SUBSCRIPT TO WS-WINNER-SUBSCRIPT.
057300
057400 2230-EXIT.
057500     EXIT.
057600
057700******************************************************************
057800* Step 3 -- severity filter.  Business Rule 4.                   *
057900******************************************************************
058000 2300-SEVERITY-FILTER.
058100     MOVE ZEROES                    TO WS-ALERT-COUNT.
058200
058300     IF  WS-SURV-COUNT GREATER THAN ZEROES
058400         PERFORM 2310-TEST-SEVERITY THRU 2310-EXIT
058500                 VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1
058600                 UNTIL WS-SCAN-SUBSCRIPT GREATER THAN
058700                       WS-SURV-COUNT.
058800
058900 2300-EXIT.
059000     EXIT.
059100
059200************************************************************************
059300* Keeps a survivor only when its severity meets the minimum alert     *
059400* threshold carried in ZLSA-MIN-SEVERITY.                             *
059500************************************************************************
059600 2310-TEST-SEVERITY.
059700     IF  WS-HT-SEVERITY(WS-SURV-HAZ-IDX(WS-SCAN-SUBSCRIPT))
059800         NOT LESS THAN ZLSA-MIN-SEVERITY
059900         ADD 1                      TO WS-ALERT-COUNT
060000         MOVE WS-SURV-HAZ-IDX(WS-SCAN-SUBSCRIPT)
060100                 TO WS-ALERT-HAZ-IDX(WS-ALERT-COUNT)
060200         MOVE WS-SURV-DISTANCE(WS-SCAN-SUBSCRIPT)
060300                 TO WS-ALERT-DISTANCE(WS-ALERT-COUNT).
060400
060500 2310-EXIT.
060600     EXIT.
060700
060800******************************************************************
060900* Step 4 -- dispatch.  Business Rule 4.  Severity 4-5 go out by  *
061000* voice with SMS fallback; severity 2-3 go out by SMS subject to *
061100* the fatigue check (Business Rule 3).                           *
061200******************************************************************
061300 2400-DISPATCH-ALERTS.
061400     IF  WS-ALERT-COUNT GREATER THAN ZEROES
061500         PERFORM 2410-DISPATCH-ONE  THRU 2410-EXIT
061600                 VARYING WS-SCAN-SUBSCRIPT FROM 1 BY 1
061700                 UNTIL WS-SCAN-SUBSCRIPT GREATER THAN
061800                       WS-ALERT-COUNT.
061900
062000 2400-EXIT.
062100     EXIT.
062200
062300************************************************************************
062400* Dispatches one surviving hazard -- voice (with SMS fallback) for    *
062500* severity at or above ZLSA-VOICE-SEVERITY, plain SMS otherwise --    *
062600* and writes the matching ALERT-RESULTS detail line.                  *
062700************************************************************************
062800 2410-DISPATCH-ONE.
062900     MOVE WS-ALERT-HAZ-IDX(WS-SCAN-SUBSCRIPT) TO WS-WINNER-SUBSCRIPT.
063000
063100     MOVE WS-HT-TYPE(WS-WINNER-SUBSCRIPT)      TO WS-LOOKUP-CODE.
063200     PERFORM 2050-LOOKUP-DISPLAY-NAME          THRU 2050-EXIT.
063300
063400     MOVE WS-RUN-NOW                TO WS-AD-NOW.
063500     MOVE DR-PHONE                  TO WS-AD-PHONE.
063600     MOVE WS-HT-ID(WS-WINNER-SUBSCRIPT)        TO WS-AD-HAZ-ID.
063700     MOVE WS-HT-SEVERITY(WS-WINNER-SUBSCRIPT)  TO WS-AD-SEVERITY.
063800     MOVE WS-LOOKUP-NAME             TO WS-AD-DISPLAY.
063900
064000     IF  WS-AD-SEVERITY NOT LESS THAN ZLSA-VOICE-SEVERITY
064100         MOVE 2                      TO WS-AD-FUNCTION
064200     ELSE
064300         MOVE 1                      TO WS-AD-FUNCTION.
064400
064500     CALL 'ZLSA030' USING WS-AD-PARMS.
064600
064700     ADD 1                           TO WS-TOTAL-ALERTS-SENT.
064800     IF  WS-AD-SUPPRESSED EQUAL 'Y'
064900         ADD 1                       TO WS-TOTAL-SUPPRESSED.
065000
065100     PERFORM 2450-BUILD-DETAIL-LINE  THRU 2450-EXIT.
065200
065300 2410-EXIT.
065400     EXIT.
065500
065600******************************************************************
065700* Scan the ZLSA-DN-ENTRY table for the display name of a hazard  *
065800* type code -- Business Rule 6.  No SEARCH verb, per house       *
065900* convention; a straight perform-loop scan.                     *
066000******************************************************************
066100 2050-LOOKUP-DISPLAY-NAME.
066200     MOVE SPACES                    TO WS-LOOKUP-NAME.
066300     PERFORM 2055-SCAN-ONE-NAME     THRU 2055-EXIT
066400             VARYING WS-LOOKUP-SUBSCRIPT FROM 1 BY 1
066500             UNTIL WS-LOOKUP-SUBSCRIPT GREATER THAN 4.
066600
066700 2050-EXIT.
066800     EXIT.
066900
067000************************************************************************
067100* Compares one ZLSA-DN-ENTRY row's code to the hazard type being      *
067200* looked up; copies out the display text on a match.                  *
067300************************************************************************
067400 2055-SCAN-ONE-NAME.
067500     IF  ZLSA-DN-CODE(WS-LOOKUP-SUBSCRIPT) EQUAL WS-LOOKUP-CODE
067600         MOVE ZLSA-DN-TEXT(WS-LOOKUP-SUBSCRIPT) TO WS-LOOKUP-NAME.
067700
067800 2055-EXIT.
067900     EXIT.
068000
068100******************************************************************
068200* Build and write the RD-DETAIL-LINE for one dispatched alert.   *
068300* RD-DISTANCE is formatted here by CALLing ZLSA020's function 3  *
068400* (GU-FUNCTION-CODE 3) against the alert's own GU-DISTANCE,      *
068500* carried forward through dedup/severity-filter in               *
068600* WS-ALERT-DISTANCE(WS-SCAN-SUBSCRIPT) -- Business Rule 2's      *
068700* meters-vs-kilometers display format.                           *
068800******************************************************************
068900 2450-BUILD-DETAIL-LINE.
069000     MOVE SPACES                    TO RD-DETAIL-LINE.
069100     MOVE WS-HT-ID(WS-WINNER-SUBSCRIPT)        TO RD-HAZ-ID.
069200     MOVE WS-LOOKUP-NAME                        TO RD-TYPE.
069300     MOVE WS-ALERT-DISTANCE(WS-SCAN-SUBSCRIPT)  TO WS-GU-DISTANCE.
069400     MOVE 3                                     TO WS-GU-FUNCTION.
069500     CALL 'ZLSA020' USING WS-GU-PARMS.
069600     MOVE WS-GU-DIST-TEXT                       TO RD-DISTANCE.
069700     MOVE WS-HT-SEVERITY(WS-WINNER-SUBSCRIPT)  TO RD-SEV.
069800     MOVE WS-AD-CHANNEL                         TO RD-CHANNEL.
069900     MOVE WS-AD-OUTCOME                         TO RD-MESSAGE.
070000
070100     IF  WS-AD-SUPPRESSED EQUAL 'Y'
070200         MOVE ZLSA-STATUS-SKIP                  TO RD-STATUS
070300     ELSE
070400         IF  WS-AD-SUCCESS EQUAL 'Y'
070500             MOVE ZLSA-STATUS-SENT              TO RD-STATUS
070600         ELSE
070700             MOVE ZLSA-STATUS-FAIL              TO RD-STATUS.
070800
070900     MOVE RD-DETAIL-LINE             TO RPT-PRINT-LINE.
071000     WRITE RPT-PRINT-LINE.
071100
071200 2450-EXIT.
071300     EXIT.
071400
071500******************************************************************
071600* Step 5 -- write the per-request summary.  Control break is     *
071700* one summary block per driver request.                         *
071800******************************************************************
071900 2500-WRITE-RESULT.
072000     MOVE SPACES                    TO RS-SUMMARY-LINE.
072100     MOVE DR-PHONE                  TO RS-PHONE.
072200     MOVE WS-NEAR-COUNT             TO RS-NEARBY.
072300     MOVE WS-SURV-COUNT             TO RS-DEDUP.
072400     MOVE WS-ALERT-COUNT            TO RS-SENT.
072500
072600     MOVE RS-SUMMARY-LINE           TO RPT-PRINT-LINE.
072700     WRITE RPT-PRINT-LINE.
072800
072900 2500-EXIT.
073000     EXIT.
073100
073200******************************************************************
073300* End-of-run control totals.                                     *
073400******************************************************************
073500 9800-WRITE-TOTALS.
073600     MOVE SPACES                    TO RT-TOTALS-LINE.
073700     MOVE WS-REQUESTS-PROCESSED     TO RT-REQUESTS.
073800     MOVE WS-TOTAL-HAZARDS-FOUND    TO RT-HAZARDS.
073900     MOVE WS-TOTAL-ALERTS-SENT      TO RT-SENT.
074000     MOVE WS-TOTAL-SUPPRESSED       TO RT-SUPPRESSED.
074100
074200     MOVE RT-TOTALS-LINE            TO RPT-PRINT-LINE.
074300     WRITE RPT-PRINT-LINE.
074400
074500 9800-EXIT.
074600     EXIT.
074700
074800******************************************************************
074900* Close all files and tell ZLSA030 to close ALERT-LOG.           *
075000******************************************************************
075100 9000-CLOSE-FILES.
075200     MOVE 9                          TO WS-AD-FUNCTION.
075300     CALL 'ZLSA030' USING WS-AD-PARMS.
075400
075500     CLOSE HAZARD-MASTER.
075600     CLOSE DRIVER-REQUESTS.
075700     CLOSE ALERT-RESULTS.
075800
075900 9000-EXIT.
076000     EXIT.
