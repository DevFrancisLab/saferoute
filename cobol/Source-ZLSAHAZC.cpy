000100******************************************************************
000200*    ZLSA HAZARD MASTER record definition.                       *
000300******************************************************************
000400 01  HZ-RECORD.
000500     02  HZ-ID              PIC  9(06) VALUE ZEROES.
000600     02  HZ-TYPE            PIC  X(12) VALUE SPACES.
000700     02  HZ-LAT             PIC S9(03)V9(07) VALUE ZEROES COMP-3.
000800     02  HZ-LNG             PIC S9(03)V9(07) VALUE ZEROES COMP-3.
000900     02  HZ-SEVERITY        PIC  9(01) VALUE ZEROES.
001000     02  HZ-CREATED         PIC  9(14) VALUE ZEROES.
001100     02  HZ-EXPIRES         PIC  9(14) VALUE ZEROES.
001200     02  FILLER             PIC  X(01) VALUE SPACES.
001300******************************************************************
001400*    HZ-TYPE domain values:  BLACKSPOT  BAD_ROAD  ACCIDENT        *
001500*    PEDESTRIANS.  See ZLSAMSGC for the matching display names.  *
001600******************************************************************
001700*    HZ-EXPIRES of zero or spaces means the hazard does not      *
001800*    expire.  ZLSA010 carries the field through but does not     *
001900*    test it -- per the 2019-06-14 design review the expiry      *
002000*    check was deferred to a future release.                    *
002100******************************************************************
