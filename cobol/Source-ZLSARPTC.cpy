000100******************************************************************
000200*    ZLSA HAZARD REPORT record definition.                       *
000300*    Written by ZLSA040 when a USSD caller confirms a report.    *
000400******************************************************************
000500 01  RP-RECORD.
000600     02  RP-PHONE           PIC  X(20) VALUE SPACES.
000700     02  RP-TYPE            PIC  X(12) VALUE SPACES.
000800     02  RP-LAT             PIC S9(03)V9(07) VALUE ZEROES COMP-3.
000900     02  RP-LNG             PIC S9(03)V9(07) VALUE ZEROES COMP-3.
001000     02  RP-CREATED         PIC  9(14) VALUE ZEROES.
001100     02  FILLER             PIC  X(08) VALUE SPACES.
001200******************************************************************
001300*    RP-LAT/RP-LNG always carry the Nairobi default location --  *
001400*    WS-DEFAULT-LAT/WS-DEFAULT-LNG in ZLSA040 -- the dialogue    *
001500*    does not yet collect a real GPS fix from the handset.       *
001600******************************************************************
