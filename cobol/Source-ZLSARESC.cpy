000100******************************************************************
000200*    ZLSA ALERT-RESULTS print record definitions.                *
000300*    ZLSA010 prints one RS-SUMMARY-LINE per driver request,      *
000400*    followed by one RD-DETAIL-LINE per alert attempted, and     *
000500*    one RT-TOTALS-LINE at end of run.                           *
000600******************************************************************
000700 01  RS-SUMMARY-LINE.
000800     02  FILLER             PIC  X(07) VALUE 'DRIVER '.
000900     02  RS-PHONE           PIC  X(20) VALUE SPACES.
001000     02  FILLER             PIC  X(01) VALUE SPACES.
001100     02  FILLER             PIC  X(07) VALUE 'NEARBY='.
001200     02  RS-NEARBY          PIC  9(04) VALUE ZEROES.
001300     02  FILLER             PIC  X(01) VALUE SPACES.
001400     02  FILLER             PIC  X(06) VALUE 'DEDUP='.
001500     02  RS-DEDUP           PIC  9(04) VALUE ZEROES.
001600     02  FILLER             PIC  X(01) VALUE SPACES.
001700     02  FILLER             PIC  X(05) VALUE 'SENT='.
001800     02  RS-SENT            PIC  9(04) VALUE ZEROES.
001900     02  FILLER             PIC  X(19) VALUE SPACES.
002000
002100 01  RD-DETAIL-LINE.
002200     02  FILLER             PIC  X(04) VALUE SPACES.
002300     02  RD-HAZ-ID          PIC  9(06) VALUE ZEROES.
002400     02  FILLER             PIC  X(01) VALUE SPACES.
002500     02  RD-TYPE            PIC  X(12) VALUE SPACES.
002600     02  FILLER             PIC  X(01) VALUE SPACES.
002700* RD-DISTANCE carries GU-DISTANCE-TEXT from ZLSA020's format      *
002800* function (GU-FUNCTION-CODE 3) -- meters under 1000, km above.   *
002900     02  RD-DISTANCE        PIC  X(15) VALUE SPACES.
003000     02  FILLER             PIC  X(01) VALUE SPACES.
003100     02  RD-SEV             PIC  9(01) VALUE ZEROES.
003200     02  FILLER             PIC  X(01) VALUE SPACES.
003300     02  RD-CHANNEL         PIC  X(05) VALUE SPACES.
003400     02  FILLER             PIC  X(01) VALUE SPACES.
003500     02  RD-STATUS          PIC  X(04) VALUE SPACES.
003600     02  FILLER             PIC  X(01) VALUE SPACES.
003700     02  RD-MESSAGE         PIC  X(60) VALUE SPACES.
003800
003900 01  RT-TOTALS-LINE.
004000     02  FILLER             PIC  X(20) VALUE
004100         '** END OF RUN TOTALS'.
004200     02  FILLER             PIC  X(13) VALUE ' REQUESTS    '.
004300     02  RT-REQUESTS        PIC  9(06) VALUE ZEROES.
004400     02  FILLER             PIC  X(10) VALUE '  HAZARDS '.
004500     02  RT-HAZARDS         PIC  9(06) VALUE ZEROES.
004600     02  FILLER             PIC  X(08) VALUE '  SENT  '.
004700     02  RT-SENT            PIC  9(06) VALUE ZEROES.
004800     02  FILLER             PIC  X(14) VALUE '  SUPPRESSED  '.
004900     02  RT-SUPPRESSED      PIC  9(06) VALUE ZEROES.
005000     02  FILLER             PIC  X(10) VALUE SPACES.
005100******************************************************************
005200*    RD-STATUS is SENT, SKIP, or FAIL.  RD-MESSAGE carries the   *
005300*    outcome text built in ZLSA010/ZLSA030 (BUSINESS RULES 3-4). *
005400******************************************************************
