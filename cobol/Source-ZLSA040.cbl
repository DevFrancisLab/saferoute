000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ZLSA040.
000300 AUTHOR.         Rich Jackson and Randy Frerking.
000400 INSTALLATION.   SAFEROUTE SYSTEMS -- APPLICATION DEVELOPMENT.
000500 DATE-WRITTEN.   05/21/1987.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.
000800******************************************************************
000900*                                                               *
001000* ZLSA - LifeSaver Alert System                                 *
001100*                                                               *
001200* This is the nightly hazard-report intake run.  USSD-EVENTS    *
001300* carries one dialogue step per record -- a phone number and    *
001400* the star-separated digit string the caller has keyed so far   *
001500* -- in the order the calls came in.  This program walks each   *
001600* phone number through the three-screen menu (main menu, pick a *
001700* hazard type, confirm) the same way the live USSD session does, *
001800* except the "screen" the driver would see is just the state we *
001900* remember for that phone between events, and a CONFIRM answer  *
002000* of 1 writes a REPORTS-OUT record instead of a live menu reply. *
002100*                                                                *
002200* Only the LAST star-separated token of EV-INPUT is looked at in*
002300* the HAZARD_TYPE and CONFIRM states -- that is how the live     *
002400* USSD gateway hands back the whole typed history on every hop, *
002500* and the menu only ever cares about what was typed last.       *
002600*                                                                *
002700* Session state is kept in SESSION-TABLE, a WORKING-STORAGE      *
002800* table keyed by phone number and searched by a straight        *
002900* perform-loop scan -- there is no keyed file behind this run,   *
003000* so a phone not yet in the table is assumed to be starting a    *
003100* fresh session at the main menu.                                *
003200*                                                                *
003300* Date       UserID   Description                               *
003400* ---------- -------- ----------------------------------------- *
003500* 05/21/1987 RFRERKIN Initial version for LifeSaver pilot.       *
003600* 11/12/1987 RJACKSON Blank-phone events now skipped instead of  *
003700*                     abending the run -- one bad USSD gateway   *
003800*                     record should not lose the whole batch.    *
003900* 03/09/1988 RFRERKIN Session table raised from 200 to 500       *
004000*                     entries for the metro pilot rollout.       *
004100* 11/30/1998 RJACKSON Y2K:  RPT-CREATED reviewed, 14-digit        *
004200*                     YYYYMMDDHHMMSS with a century window like  *
004300*                     the one added to ZLSA010 -- see             *
004400*                     1050-GET-RUN-TIMESTAMP.  Logged for the    *
004500*                     Y2K certification binder.                 *
004600* 10/02/2003 TOWENS   Ticket SR-2003-0447: business rules review *
004700*                     confirmed CONFIRM/HAZARD_TYPE only accept  *
004800*                     the exact digits specified -- no change,   *
004900*                     logged per audit request.                 *
005000* 08/02/2007 TOWENS   Last-star-token scan rewritten to stop at  *
005100*                     the first trailing space instead of        *
005200*                     running to the end of EV-INPUT -- a caller *
005300*                     who appended a star with nothing after it  *
005400*                     was leaving the prior token's tail digits  *
005500*                     behind in WS-SELECTION.                    *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT USSD-EVENTS     ASSIGN TO USSDEVT
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS WS-EVT-STATUS.
006600     SELECT REPORTS-OUT     ASSIGN TO RPTOUT
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS WS-RPT-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  USSD-EVENTS
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F.
007500 COPY ZLSAEVTC.
007600
007700 FD  REPORTS-OUT
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000 COPY ZLSARPTC.
008100
008200 WORKING-STORAGE SECTION.
008300
008400******************************************************************
008500* DEFINE LOCAL VARIABLES                                        *
008600******************************************************************
008700 01  WS-EVT-STATUS          PIC  X(02) VALUE SPACES.
008800 01  WS-RPT-STATUS          PIC  X(02) VALUE SPACES.
008900 01  WS-EVT-EOF             PIC  X(01) VALUE 'N'.
009000     88  WS-EVT-EOF-YES     VALUE 'Y'.
009100 01  WS-VALID-SWITCH        PIC  X(01) VALUE 'Y'.
009200
009300******************************************************************
009400* Run timestamp -- see change log, same technique used in        *
009500* ZLSA010's 1050-GET-RUN-TIMESTAMP.                               *
009600******************************************************************
009700 01  WS-RUN-NOW             PIC  9(14) VALUE ZEROES.
009800 01  WS-RUN-NOW-X           REDEFINES WS-RUN-NOW
009900                            PIC  9(14).
010000
010100 01  WS-SYSTEM-DATE         PIC  9(06) VALUE ZEROES.
010200 01  WS-SYSTEM-DATE-X       REDEFINES WS-SYSTEM-DATE.
010300     02  WS-SYSTEM-DATE-YY  PIC  9(02).
010400     02  WS-SYSTEM-DATE-MM  PIC  9(02).
010500     02  WS-SYSTEM-DATE-DD  PIC  9(02).
010600
010700 01  WS-SYSTEM-TIME         PIC  9(08) VALUE ZEROES.
010800 01  WS-SYSTEM-TIME-X       REDEFINES WS-SYSTEM-TIME.
010900     02  WS-SYSTEM-TIME-HH  PIC  9(02).
011000     02  WS-SYSTEM-TIME-MM  PIC  9(02).
011100     02  WS-SYSTEM-TIME-SS  PIC  9(02).
011200     02  WS-SYSTEM-TIME-TH  PIC  9(02).
011300
011400 01  WS-CENTURY             PIC  9(02) VALUE ZEROES.
011500
011600******************************************************************
011700* Last-token scan work fields -- Business Rule 6 / state machine. *
011800******************************************************************
011900 01  WS-EVT-LENGTH          PIC S9(04) VALUE 30 COMP.
012000* WS-SCAN-POS is the throwaway loop index shared by the star-    *
012100* token scan (2055) and the session table scan (2070) -- carried *
012200* at the 77 level per house convention for standalone scratch    *
012300* counters.                                                      *
012400 77  WS-SCAN-POS            PIC S9(04) VALUE ZEROES COMP.
012500 01  WS-STAR-POS            PIC S9(04) VALUE ZEROES COMP.
012600 01  WS-TOKEN-START         PIC S9(04) VALUE ZEROES COMP.
012700 01  WS-SELECTION           PIC  X(01) VALUE SPACES.
012800
012900******************************************************************
013000* Per-phone dialogue state -- 'M'=MENU 'H'=HAZARD_TYPE 'C'=CONFIRM*
013100******************************************************************
013200 01  WS-MAX-SESSIONS        PIC S9(04) VALUE 500 COMP.
013300 01  WS-SESSION-COUNT       PIC S9(04) VALUE ZEROES COMP.
013400* WS-SESSION-TABLE carries the one pending-report row for each    *
013500* phone still mid-dialogue -- WS-SES-TYPE/LAT/LNG are only         *
013600* meaningful once HAZARD_TYPE has been answered, and are cleared   *
013700* back to spaces whenever a session returns to MENU.               *
013800 01  WS-SESSION-TABLE.
013900     02  WS-SESSION-ENTRY OCCURS 500 TIMES.
014000         03  WS-SES-PHONE   PIC  X(20).
014100         03  WS-SES-STATE   PIC  X(01).
014200         03  WS-SES-TYPE    PIC  X(12).
014300         03  WS-SES-LAT     PIC S9(03)V9(07) COMP-3.
014400         03  WS-SES-LNG     PIC S9(03)V9(07) COMP-3.
014500
014600 01  WS-SESSION-SUBSCRIPT   PIC S9(04) VALUE ZEROES COMP.
014700 01  WS-SESSION-FOUND       PIC  X(01) VALUE 'N'.
014800     88  WS-SESSION-FOUND-YES VALUE 'Y'.
014900
015000******************************************************************
015100* Default report location -- Business Rule 6 (Nairobi default).  *
015200******************************************************************
015300 01  WS-DEFAULT-LAT         PIC S9(03)V9(07) VALUE -1.2921000
015400                            COMP-3.
015500 01  WS-DEFAULT-LNG         PIC S9(03)V9(07) VALUE 36.8219000
015600                            COMP-3.
015700
015800******************************************************************
015900* Work field for the hazard-type code chosen in HAZARD_TYPE --   *
016000* Business Rule 6 mapping (1-4 -> the four HAZ-TYPE codes).      *
016100******************************************************************
016200 01  WS-LOOKUP-CODE         PIC  X(12) VALUE SPACES.
016300
016400 PROCEDURE DIVISION.
016500
016600******************************************************************
016700* Main process -- prime the run, then walk USSD-EVENTS one record *
016800* at a time until end of file.  Each event is fully applied to    *
016900* WS-SESSION-TABLE (and, on a CONFIRM/1, written to REPORTS-OUT)   *
017000* before the next event is read, so state is always consistent   *
017100* between records.                                                *
017200******************************************************************
017300 0000-MAIN.
017400     PERFORM 1000-OPEN-FILES        THRU 1000-EXIT.
017500
017600     PERFORM 2000-PROCESS-EVENTS    THRU 2000-EXIT
017700             WITH TEST AFTER
017800             UNTIL WS-EVT-EOF-YES.
017900
018000     PERFORM 9000-CLOSE-FILES       THRU 9000-EXIT.
018100
018200     STOP RUN.
018300
018400******************************************************************
018500* Open files, prime the timestamp and the event reader.          *
018600******************************************************************
018700 1000-OPEN-FILES.
018800     OPEN INPUT  USSD-EVENTS.
018900     OPEN OUTPUT REPORTS-OUT.
019000
019100     MOVE ZEROES                    TO WS-SESSION-COUNT.
019200     PERFORM 1050-GET-RUN-TIMESTAMP THRU 1050-EXIT.
019300     PERFORM 2010-READ-EVENT        THRU 2010-EXIT.
019400
019500 1000-EXIT.
019600     EXIT.
019700
019800******************************************************************
019900* Build WS-RUN-NOW (CCYYMMDDHHMMSS) -- see program banner.        *
020000******************************************************************
020100 1050-GET-RUN-TIMESTAMP.
020200     ACCEPT WS-SYSTEM-DATE          FROM DATE.
020300     ACCEPT WS-SYSTEM-TIME          FROM TIME.
020400
020500     IF  WS-SYSTEM-DATE-YY LESS THAN 50
020600         MOVE 20                    TO WS-CENTURY
020700     ELSE
020800         MOVE 19                    TO WS-CENTURY.
020900
021000     MOVE WS-CENTURY                TO WS-RUN-NOW(1:2).
021100     MOVE WS-SYSTEM-DATE            TO WS-RUN-NOW(3:6).
021200     MOVE WS-SYSTEM-TIME-HH         TO WS-RUN-NOW(9:2).
021300     MOVE WS-SYSTEM-TIME-MM         TO WS-RUN-NOW(11:2).
021400     MOVE WS-SYSTEM-TIME-SS         TO WS-RUN-NOW(13:2).
021500
021600 1050-EXIT.
021700     EXIT.
021800
021900******************************************************************
022000* Event loop.                                                    *
022100******************************************************************
022200 2000-PROCESS-EVENTS.
022300     PERFORM 2100-VALIDATE-EVENT    THRU 2100-EXIT.
022400
022500     IF  WS-VALID-SWITCH EQUAL 'Y'
022600         PERFORM 2050-FIND-LAST-TOKEN THRU 2050-EXIT
022700         PERFORM 2060-FIND-SESSION    THRU 2060-EXIT
022800
022900         IF  WS-SES-STATE(WS-SESSION-SUBSCRIPT) EQUAL 'M'
023000             PERFORM 2200-STATE-MENU        THRU 2200-EXIT
023100         ELSE
023200         IF  WS-SES-STATE(WS-SESSION-SUBSCRIPT) EQUAL 'H'
023300             PERFORM 2300-STATE-HAZARD-TYPE THRU 2300-EXIT
023400         ELSE
023500         IF  WS-SES-STATE(WS-SESSION-SUBSCRIPT) EQUAL 'C'
023600             PERFORM 2400-STATE-CONFIRM     THRU 2400-EXIT.
023700
023800     PERFORM 2010-READ-EVENT        THRU 2010-EXIT.
023900
024000 2000-EXIT.
024100     EXIT.
024200
024300* Read the next USSD-EVENTS record, or set WS-EVT-EOF-YES at end  *
024400* of file.  Called once to prime the loop in 1000-OPEN-FILES and  *
024500* again at the bottom of 2000-PROCESS-EVENTS.                     *
024600 2010-READ-EVENT.
024700     READ USSD-EVENTS
024800         AT END
024900             MOVE 'Y'               TO WS-EVT-EOF
025000     END-READ.
025100
025200 2010-EXIT.
025300     EXIT.
025400
025500******************************************************************
025600* Reject events with a blank phone number -- Business Rule 6.    *
025700******************************************************************
025800 2100-VALIDATE-EVENT.
025900     MOVE 'Y'                       TO WS-VALID-SWITCH.
026000     IF  EV-PHONE EQUAL SPACES
026100         MOVE 'N'                   TO WS-VALID-SWITCH.
026200
026300 2100-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700* Find the last star-separated token of EV-INPUT and leave its   *
026800* first character in WS-SELECTION.  No UNSTRING, no intrinsic    *
026900* functions -- a straight character scan for the rightmost '*',  *
027000* same register as the plain perform-loop table scans elsewhere  *
027100* in this system.  An EV-INPUT of all spaces (the very first     *
027200* event for a phone) leaves WS-SELECTION as a space, which the   *
027300* MENU state reads as "show the main menu".                      *
027400******************************************************************
027500 2050-FIND-LAST-TOKEN.
027600     MOVE ZEROES                    TO WS-STAR-POS.
027700     PERFORM 2055-SCAN-FOR-STAR     THRU 2055-EXIT
027800             VARYING WS-SCAN-POS FROM 1 BY 1
027900             UNTIL WS-SCAN-POS GREATER THAN WS-EVT-LENGTH.
028000
028100     COMPUTE WS-TOKEN-START = WS-STAR-POS + 1.
028200
028300     IF  WS-TOKEN-START GREATER THAN WS-EVT-LENGTH
028400         MOVE SPACE                 TO WS-SELECTION
028500     ELSE
028600         MOVE EV-INPUT(WS-TOKEN-START:1) TO WS-SELECTION.
028700
028800 2050-EXIT.
028900     EXIT.
029000
029100 2055-SCAN-FOR-STAR.
029200     IF  EV-INPUT(WS-SCAN-POS:1) EQUAL '*'
029300         MOVE WS-SCAN-POS           TO WS-STAR-POS.
029400
029500 2055-EXIT.
029600     EXIT.
029700
029800******************************************************************
029900* Find this phone's session row, or start a new one at MENU if   *
030000* this is the first event seen for it.  Straight perform-loop    *
030100* scan -- no SEARCH verb, per house convention.                  *
030200******************************************************************
030300 2060-FIND-SESSION.
030400     MOVE 'N'                       TO WS-SESSION-FOUND.
030500     MOVE ZEROES                    TO WS-SESSION-SUBSCRIPT.
030600
030700     IF  WS-SESSION-COUNT GREATER THAN ZEROES
030800         PERFORM 2070-SCAN-ONE-SESSION THRU 2070-EXIT
030900                 VARYING WS-SCAN-POS FROM 1 BY 1
031000                 UNTIL WS-SCAN-POS GREATER THAN WS-SESSION-COUNT
031100                 OR WS-SESSION-FOUND-YES.
031200
031300     IF  NOT WS-SESSION-FOUND-YES
031400         PERFORM 2080-NEW-SESSION      THRU 2080-EXIT.
031500
031600 2060-EXIT.
031700     EXIT.
031800
031900 2070-SCAN-ONE-SESSION.
032000     IF  WS-SES-PHONE(WS-SCAN-POS) EQUAL EV-PHONE
032100         MOVE 'Y'                   TO WS-SESSION-FOUND
032200         MOVE WS-SCAN-POS           TO WS-SESSION-SUBSCRIPT.
032300
032400 2070-EXIT.
032500     EXIT.
032600
032700******************************************************************
032800* Start a fresh MENU-state session for a phone not yet in the     *
032900* table.  If the table is full the event is still processed as   *
033000* a MENU-state reply, but the state cannot be remembered past     *
033100* this one event -- a condition Operations has never seen hit in *
033200* production volumes (see change log, 03/09/1988).                *
033300******************************************************************
033400 2080-NEW-SESSION.
033500     IF  WS-SESSION-COUNT LESS THAN WS-MAX-SESSIONS
033600         ADD 1                      TO WS-SESSION-COUNT
033700         MOVE WS-SESSION-COUNT      TO WS-SESSION-SUBSCRIPT
033800         MOVE EV-PHONE       TO WS-SES-PHONE(WS-SESSION-SUBSCRIPT)
033900         MOVE 'M'            TO WS-SES-STATE(WS-SESSION-SUBSCRIPT)
034000         MOVE SPACES         TO WS-SES-TYPE(WS-SESSION-SUBSCRIPT)
034100     ELSE
034200         MOVE WS-MAX-SESSIONS       TO WS-SESSION-SUBSCRIPT
034300         MOVE 'M'            TO WS-SES-STATE(WS-SESSION-SUBSCRIPT).
034400
034500 2080-EXIT.
034600     EXIT.
034700
034800******************************************************************
034900* MENU state.  1 -> HAZARD_TYPE.  2 -> stay (alerts coming soon). *
035000* 3 -> end session (reset to a fresh MENU row).  Anything else -- *
035100* including the empty first event -- just re-shows the menu.     *
035200******************************************************************
035300 2200-STATE-MENU.
035400     IF  WS-SELECTION EQUAL '1'
035500         MOVE 'H'   TO WS-SES-STATE(WS-SESSION-SUBSCRIPT)
035600         MOVE SPACES TO WS-SES-TYPE(WS-SESSION-SUBSCRIPT)
035700     ELSE
035800     IF  WS-SELECTION EQUAL '3'
035900         MOVE 'M'   TO WS-SES-STATE(WS-SESSION-SUBSCRIPT)
036000         MOVE SPACES TO WS-SES-TYPE(WS-SESSION-SUBSCRIPT).
036100
036200 2200-EXIT.
036300     EXIT.
036400
036500******************************************************************
036600* HAZARD_TYPE state -- Business Rule 6 mapping.  0 goes back to   *
036700* MENU; a valid 1-4 stores the type and the default location and  *
036800* moves to CONFIRM; anything else re-prompts (no state change).   *
036900******************************************************************
037000 2300-STATE-HAZARD-TYPE.
037100     IF  WS-SELECTION EQUAL '0'
037200         MOVE 'M'        TO WS-SES-STATE(WS-SESSION-SUBSCRIPT)
037300         MOVE SPACES     TO WS-SES-TYPE(WS-SESSION-SUBSCRIPT)
037400     ELSE
037500         PERFORM 2310-MAP-HAZARD-TYPE THRU 2310-EXIT.
037600
037700 2300-EXIT.
037800     EXIT.
037900
038000 2310-MAP-HAZARD-TYPE.
038100     MOVE SPACES                    TO WS-LOOKUP-CODE.
038200
038300     IF  WS-SELECTION EQUAL '1'
038400         MOVE 'ACCIDENT    '         TO WS-LOOKUP-CODE
038500     ELSE
038600     IF  WS-SELECTION EQUAL '2'
038700         MOVE 'BAD_ROAD    '         TO WS-LOOKUP-CODE
038800     ELSE
038900     IF  WS-SELECTION EQUAL '3'
039000         MOVE 'PEDESTRIANS '         TO WS-LOOKUP-CODE
039100     ELSE
039200     IF  WS-SELECTION EQUAL '4'
039300         MOVE 'BLACKSPOT   '         TO WS-LOOKUP-CODE.
039400
039500     IF  WS-LOOKUP-CODE NOT EQUAL SPACES
039600         MOVE WS-LOOKUP-CODE  TO WS-SES-TYPE(WS-SESSION-SUBSCRIPT)
039700         MOVE WS-DEFAULT-LAT  TO WS-SES-LAT(WS-SESSION-SUBSCRIPT)
039800         MOVE WS-DEFAULT-LNG  TO WS-SES-LNG(WS-SESSION-SUBSCRIPT)
039900         MOVE 'C'         TO WS-SES-STATE(WS-SESSION-SUBSCRIPT).
040000
040100 2310-EXIT.
040200     EXIT.
040300
040400******************************************************************
040500* CONFIRM state.  1 -> write the report and end (back to MENU).  *
040600* 0 -> cancel (back to MENU, clear pending data).  Anything else  *
040700* re-prompts (no state change).                                  *
040800******************************************************************
040900 2400-STATE-CONFIRM.
041000     IF  WS-SELECTION EQUAL '1'
041100         PERFORM 2500-WRITE-REPORT   THRU 2500-EXIT
041200         MOVE 'M'    TO WS-SES-STATE(WS-SESSION-SUBSCRIPT)
041300         MOVE SPACES TO WS-SES-TYPE(WS-SESSION-SUBSCRIPT)
041400     ELSE
041500     IF  WS-SELECTION EQUAL '0'
041600         MOVE 'M'    TO WS-SES-STATE(WS-SESSION-SUBSCRIPT)
041700         MOVE SPACES TO WS-SES-TYPE(WS-SESSION-SUBSCRIPT).
041800
041900 2400-EXIT.
042000     EXIT.
042100
042200******************************************************************
042300* Write the confirmed REPORT record -- REPORT record / FILES.     *
042400******************************************************************
042500 2500-WRITE-REPORT.
042600     MOVE SPACES                    TO RP-RECORD.
042700     MOVE EV-PHONE                  TO RP-PHONE.
042800     MOVE WS-SES-TYPE(WS-SESSION-SUBSCRIPT)     TO RP-TYPE.
042900     MOVE WS-SES-LAT(WS-SESSION-SUBSCRIPT)      TO RP-LAT.
043000     MOVE WS-SES-LNG(WS-SESSION-SUBSCRIPT)      TO RP-LNG.
043100     MOVE WS-RUN-NOW                            TO RP-CREATED.
043200
043300     WRITE RP-RECORD.
043400
043500 2500-EXIT.
043600     EXIT.
043700
043800******************************************************************
043900* Close files.                                                   *
044000******************************************************************
044100 9000-CLOSE-FILES.
044200     CLOSE USSD-EVENTS.
044300     CLOSE REPORTS-OUT.
044400
044500 9000-EXIT.
044600     EXIT.
