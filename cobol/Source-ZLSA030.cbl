000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ZLSA030.
000300 AUTHOR.         Rich Jackson and Randy Frerking.
000400 INSTALLATION.   SAFEROUTE SYSTEMS -- APPLICATION DEVELOPMENT.
000500 DATE-WRITTEN.   04/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED -- INTERNAL USE ONLY.
000800******************************************************************
000900*                                                               *
001000* ZLSA - LifeSaver Alert System                                 *
001100*                                                               *
001200* This program is CALLed by ZLSA010 (the alert engine) to send  *
001300* one alert and to own the ALERT-LOG file -- it is the only     *
001400* program that opens ALERT-LOG, so it is the only program that  *
001500* can see every record written so far in the run and answer    *
001600* the "was this driver already told about this hazard in the    *
001700* last 30 minutes" question (the alert-fatigue rule).  Because  *
001800* ALERT-LOG is a plain sequential file, not a keyed VSAM        *
001900* cluster, the whole thing is read into AD-LOG-TABLE at 0000-   *
002000* INITIALIZE and searched by a straight perform-loop scan; new  *
002100* rows are appended to both the table and the EXTENDed file.    *
002200*                                                               *
002300* AD-FUNCTION-CODE selects the operation:                       *
002400*   0 = initialize -- open ALERT-LOG, load AD-LOG-TABLE          *
002500*   1 = send an SMS alert, gated by the fatigue check            *
002600*   2 = send a voice alert, with SMS fallback on voice failure   *
002700*   9 = terminate -- close ALERT-LOG                             *
002800*                                                                *
002900* The actual SMS/voice gateway calls are handled by carrier-side      *
003000* equipment outside this batch suite's boundary -- 3200-SEND-   *
003100* SMS-TEXT and 4100-PLACE-VOICE-CALL build the outbound message *
003200* and log the gateway outcome the same way the pilot interface  *
003300* programs did before the Nairobi rollout went live.            *
003400*                                                               *
003500* Date       UserID   Description                               *
003600* ---------- -------- ----------------------------------------- *
003700* 04/09/1987 RFRERKIN Initial version for LifeSaver pilot.       *
003800* 10/02/1987 RJACKSON Added AD-LOG-TABLE in-memory scan -- the   *
003900*                     first cut re-read ALERT-LOG for every      *
004000*                     driver request, which was too slow on the *
004100*                     overnight batch window.                   *
004200* 02/18/1988 RFRERKIN Voice-fails-fall-back-to-SMS path added,  *
004300*                     function code 2.                          *
004400* 11/03/1990 RJACKSON AD-LOG-TABLE size raised from 500 to 2000  *
004500*                     entries -- overflowed during the Nairobi   *
004600*                     CBD pilot on a rainy Friday.               *
004700* 03/02/1991 RFRERKIN Log write moved to decision time (before  *
004800*                     the gateway call, not after) per ticket    *
004900*                     SR-1991-0067 so a second attempt in the    *
005000*                     same run is suppressed even if the first   *
005100*                     gateway call is still in flight.           *
005200* 11/30/1998 RJACKSON Y2K:  AL-SENT-AT is a 14-digit YYYYMMDDHH  *
005300*                     MMSS field and was already 4-digit year;   *
005400*                     no change required, logged for the Y2K     *
005500*                     certification binder.                      *
005600* 10/02/2003 TOWENS   Ticket SR-2003-0447: fatigue window made   *
005700*                     an inclusive compare (>=) per business     *
005800*                     rules review.                              *
005900* 04/14/2011 TOWENS   Ticket SR-2011-0112: 2100-COMPUTE-WINDOW-   *
006000*                     START was subtracting the fatigue minutes   *
006100*                     from AD-NOW in straight base 10 -- any      *
006200*                     check made in the first half of an hour     *
006300*                     produced a bad MM value over 59 instead of  *
006400*                     borrowing from HH, so the fatigue window    *
006500*                     silently failed to suppress a repeat alert. *
006600*                     Rewritten to split HH/MM/SS and borrow in   *
006700*                     base 60, the way ZLSA010 already splits     *
006800*                     WS-SYSTEM-TIME-X.                           *
006900* 09/12/2012 RJACKSON Ticket SR-2012-0268: the SMS/voice STRINGs  *
007000*                     that trimmed AD-DISPLAY-TYPE/WS-MSG-AREA-X  *
007100*                     on DELIMITED BY SPACE were cutting "Black   *
007200*                     Spot" and "Bad Road" off at the first word. *
007300*                     Both now use DELIMITED BY SIZE; the SMS     *
007400*                     outcome text uses a STRING pointer to carry *
007500*                     only the real message length into           *
007600*                     AD-OUTCOME-TEXT.                            *
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT ALERT-LOG       ASSIGN TO ALERTLOG
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS WS-LOG-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  ALERT-LOG
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F.
009300 COPY ZLSALOGC.
009400
009500 WORKING-STORAGE SECTION.
009600
009700******************************************************************
009800* DEFINE LOCAL VARIABLES                                        *
009900******************************************************************
010000 01  WS-LOG-STATUS          PIC  X(02) VALUE SPACES.
010100 01  WS-LOG-EOF             PIC  X(01) VALUE 'N'.
010200     88  WS-LOG-EOF-YES     VALUE 'Y'.
010300
010400 01  WS-LOG-TABLE-COUNT     PIC S9(04) VALUE ZEROES COMP.
010500* WS-LOG-SUBSCRIPT is the throwaway table-scan index for         *
010600* 2000-CHECK-FATIGUE -- carried at the 77 level per house        *
010700* convention for standalone scratch counters.                   *
010800 77  WS-LOG-SUBSCRIPT       PIC S9(04) VALUE ZEROES COMP.
010900 01  WS-MAX-LOG-ENTRIES     PIC S9(04) VALUE 2000   COMP.
011000 01  WS-FOUND-SWITCH        PIC  X(01) VALUE 'N'.
011100     88  WS-FOUND-SWITCH-YES VALUE 'Y'.
011200
011300* AD-LOG-TABLE is the in-memory mirror of every ALERT-LOG row      *
011400* written so far this run (see program banner) -- 3300-LOG-ALERT  *
011500* appends to it the same MOVE as it writes to the file, so the    *
011600* fatigue scan in 2200-SCAN-TABLE never has to re-read ALERT-LOG. *
011700 01  AD-LOG-TABLE.
011800     02  AD-LOG-ENTRY OCCURS 2000 TIMES.
011900         03  AD-LOG-PHONE   PIC  X(20).
012000         03  AD-LOG-HAZ-ID  PIC  9(06).
012100         03  AD-LOG-CHANNEL PIC  X(05).
012200         03  AD-LOG-SENT-AT PIC  9(14).
012300
012400 01  WS-WINDOW-START        PIC  9(14) VALUE ZEROES.
012500 01  WS-WINDOW-START-X      REDEFINES WS-WINDOW-START
012600                            PIC  9(14).
012700
012800* Work fields for 2100-COMPUTE-WINDOW-START's base-60 borrow --  *
012900* AD-NOW is split into date/HH/MM/SS the same way WS-SYSTEM-TIME-*
013000* X is split in ZLSA010's 1050-GET-RUN-TIMESTAMP, since a plain  *
013100* base-10 subtraction on the packed HHMMSS digits is wrong the    *
013200* moment the minute borrow would carry (see change log).          *
013300 01  WS-NOW-WORK            PIC  9(14) VALUE ZEROES.
013400 01  WS-NOW-WORK-X          REDEFINES WS-NOW-WORK.
013500     02  WS-NOW-DATE        PIC  9(08).
013600     02  WS-NOW-HH          PIC  9(02).
013700     02  WS-NOW-MM          PIC  9(02).
013800     02  WS-NOW-SS          PIC  9(02).
013900 01  WS-MINUTES-TODAY       PIC S9(04) VALUE ZEROES COMP.
014000 01  WS-WINDOW-MINUTES      PIC S9(04) VALUE ZEROES COMP.
014100 01  WS-WIN-HH              PIC  9(02) VALUE ZEROES.
014200 01  WS-WIN-MM              PIC  9(02) VALUE ZEROES.
014300
014400 01  WS-MSG-AREA            PIC  X(80) VALUE SPACES.
014500 01  WS-MSG-AREA-X          REDEFINES WS-MSG-AREA
014600                            PIC  X(80).
014700* WS-MSG-LENGTH is the STRING pointer 3200-SEND-SMS-TEXT uses to  *
014800* remember exactly how many characters it put into WS-MSG-AREA,  *
014900* so the message can be trimmed to its real length when it is    *
015000* carried over into AD-OUTCOME-TEXT (see change log, 04/14/2011). *
015100 01  WS-MSG-LENGTH          PIC S9(04) VALUE ZEROES COMP.
015200* WS-HAZ-ID-EDIT right-justifies AD-HAZ-ID with leading zero       *
015300* suppression for the fatigue-message text built in 3100.          *
015400 01  WS-HAZ-ID-EDIT         PIC ZZZZZ9.
015500 01  WS-PHONE-TRIM          PIC  X(20) VALUE SPACES.
015600 01  WS-PHONE-TRIM-X        REDEFINES WS-PHONE-TRIM
015700                            PIC  X(20).
015800
015900 01  WS-VOICE-SUCCESS       PIC  X(01) VALUE 'Y'.
016000
016100 COPY ZLSAMSGC.
016200
016300******************************************************************
016400* LINKAGE SECTION -- one parameter block per CALL, laid out      *
016500* field-for-field with the WORKING-STORAGE area ZLSA010 builds   *
016600* before the CALL, since parameters are matched by position.    *
016700******************************************************************
016800 LINKAGE SECTION.
016900 01  AD-PARM-AREA.
017000     02  AD-FUNCTION-CODE   PIC  9(01).
017100     02  AD-PHONE           PIC  X(20).
017200     02  AD-HAZ-ID          PIC  9(06).
017300     02  AD-SEVERITY        PIC  9(01).
017400     02  AD-DISPLAY-TYPE    PIC  X(11).
017500     02  AD-NOW             PIC  9(14).
017600     02  AD-CHANNEL-OUT     PIC  X(05).
017700     02  AD-SUCCESS-FLAG    PIC  X(01).
017800     02  AD-OUTCOME-TEXT    PIC  X(60).
017900     02  AD-SUPPRESSED-FLAG PIC  X(01).
018000     02  FILLER             PIC  X(04).
018100
018200 PROCEDURE DIVISION USING AD-PARM-AREA.
018300
018400******************************************************************
018500* Main process.                                                 *
018600******************************************************************
018700 0000-MAIN.
018800     MOVE 'N'                          TO AD-SUPPRESSED-FLAG.
018900
019000     IF  AD-FUNCTION-CODE EQUAL 0
019100         PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
019200
019300     IF  AD-FUNCTION-CODE EQUAL 1
019400         PERFORM 3000-SEND-SMS         THRU 3000-EXIT.
019500
019600     IF  AD-FUNCTION-CODE EQUAL 2
019700         PERFORM 4000-SEND-VOICE       THRU 4000-EXIT.
019800
019900     IF  AD-FUNCTION-CODE EQUAL 9
020000         PERFORM 9000-TERMINATE        THRU 9000-EXIT.
020100
020200     GOBACK.
020300
020400******************************************************************
020500* Open ALERT-LOG and load the fatigue-check table.               *
020600******************************************************************
020700 1000-INITIALIZE.
020800     OPEN I-O ALERT-LOG.
020900     IF  WS-LOG-STATUS EQUAL '35'
021000         OPEN OUTPUT ALERT-LOG
021100         CLOSE ALERT-LOG
021200         OPEN I-O ALERT-LOG.
021300
021400     MOVE ZEROES                       TO WS-LOG-TABLE-COUNT.
021500     MOVE 'N'                          TO WS-LOG-EOF.
021600
021700     PERFORM 1100-LOAD-TABLE           THRU 1100-EXIT
021800             WITH TEST AFTER
021900             UNTIL WS-LOG-EOF-YES.
022000
022100 1000-EXIT.
022200     EXIT.
022300
022400 1100-LOAD-TABLE.
022500     READ ALERT-LOG
022600         AT END
022700             MOVE 'Y'                  TO WS-LOG-EOF
022800     END-READ.
022900
023000     IF  NOT WS-LOG-EOF-YES
023100         IF  WS-LOG-TABLE-COUNT LESS THAN WS-MAX-LOG-ENTRIES
023200             ADD 1                     TO WS-LOG-TABLE-COUNT
023300             MOVE AL-PHONE     TO AD-LOG-PHONE(WS-LOG-TABLE-COUNT)
023400             MOVE AL-HAZ-ID   TO AD-LOG-HAZ-ID(WS-LOG-TABLE-COUNT)
023500             MOVE AL-CHANNEL TO AD-LOG-CHANNEL(WS-LOG-TABLE-COUNT)
023600             MOVE AL-SENT-AT TO AD-LOG-SENT-AT(WS-LOG-TABLE-COUNT)
023700         ELSE
023800             MOVE 'Y'                  TO WS-LOG-EOF.
023900
024000 1100-EXIT.
024100     EXIT.
024200
024300******************************************************************
024400* Alert fatigue check -- Business Rule 3.  Scans AD-LOG-TABLE    *
024500* for a row with matching phone and hazard id whose sent-at is   *
024600* within the last ZLSA-FATIGUE-MINUTES minutes (inclusive).      *
024700* No date intrinsics are used -- the timestamps are plain        *
024800* 14-digit YYYYMMDDHHMMSS numbers, and the run supplies AD-NOW,  *
024900* so the comparison window is built by subtracting the minutes   *
025000* off of the minutes/seconds positions of AD-NOW directly.       *
025100******************************************************************
025200 2000-CHECK-FATIGUE.
025300     MOVE 'N'                          TO WS-FOUND-SWITCH.
025400     PERFORM 2100-COMPUTE-WINDOW-START THRU 2100-EXIT.
025500
025600     IF  WS-LOG-TABLE-COUNT GREATER THAN ZEROES
025700         PERFORM 2200-SCAN-TABLE       THRU 2200-EXIT
025800                 VARYING WS-LOG-SUBSCRIPT FROM 1 BY 1
025900                 UNTIL WS-LOG-SUBSCRIPT GREATER THAN
026000                       WS-LOG-TABLE-COUNT
026100                 OR WS-FOUND-SWITCH-YES.
026200
026300 2000-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700* Subtract the fatigue window (minutes) from AD-NOW in base 60,   *
026800* not base 10 -- AD-NOW's HH/MM/SS digits are three separate      *
026900* sexagesimal fields packed into one PIC 9(14), so a plain        *
027000* COMPUTE ... AD-NOW - (minutes * 100) borrows wrong the moment   *
027100* the current minute is less than the window (e.g. 10:15 minus   *
027200* 30 minutes must land on 09:45, not "10:-15"/"09:85").  The      *
027300* minute borrow is done on WS-MINUTES-TODAY instead, then re-     *
027400* split back into HH/MM.  A borrow past midnight (window minutes  *
027500* goes negative) is floored at 00:00:00 of AD-NOW's date -- still *
027600* a valid, if conservative, lower bound for the NOT LESS THAN     *
027700* compare in 2200, and date rollover is rare enough in the       *
027800* fatigue window (30 minutes, never more than severity dictates)  *
027900* that the prior day's date digits are never actually needed.     *
028000******************************************************************
028100 2100-COMPUTE-WINDOW-START.
028200     MOVE AD-NOW                       TO WS-NOW-WORK.
028300     COMPUTE WS-MINUTES-TODAY = (WS-NOW-HH * 60) + WS-NOW-MM.
028400     COMPUTE WS-WINDOW-MINUTES =
028500         WS-MINUTES-TODAY - ZLSA-FATIGUE-MINUTES.
028600
028700     IF  WS-WINDOW-MINUTES LESS THAN ZEROES
028800         MOVE ZEROES                   TO WS-WIN-HH
028900         MOVE ZEROES                   TO WS-WIN-MM
029000     ELSE
029100         COMPUTE WS-WIN-HH = WS-WINDOW-MINUTES / 60
029200         COMPUTE WS-WIN-MM =
029300             WS-WINDOW-MINUTES - (WS-WIN-HH * 60).
029400
029500     MOVE WS-NOW-DATE                  TO WS-WINDOW-START(1:8).
029600     MOVE WS-WIN-HH                    TO WS-WINDOW-START(9:2).
029700     MOVE WS-WIN-MM                    TO WS-WINDOW-START(11:2).
029800     MOVE WS-NOW-SS                    TO WS-WINDOW-START(13:2).
029900
030000 2100-EXIT.
030100     EXIT.
030200
030300 2200-SCAN-TABLE.
030400     IF  AD-LOG-PHONE(WS-LOG-SUBSCRIPT)  EQUAL AD-PHONE   AND
030500         AD-LOG-HAZ-ID(WS-LOG-SUBSCRIPT) EQUAL AD-HAZ-ID  AND
030600         AD-LOG-SENT-AT(WS-LOG-SUBSCRIPT) NOT LESS THAN
030700             WS-WINDOW-START-X
030800         MOVE 'Y'                      TO WS-FOUND-SWITCH.
030900
031000 2200-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400* SMS path -- Business Rule 4 (severity 2-3), gated by Rule 3.   *
031500******************************************************************
031600 3000-SEND-SMS.
031700     MOVE ZLSA-CHANNEL-SMS             TO AD-CHANNEL-OUT.
031800     PERFORM 2000-CHECK-FATIGUE        THRU 2000-EXIT.
031900
032000     IF  WS-FOUND-SWITCH-YES
032100         MOVE 'N'                      TO AD-SUCCESS-FLAG
032200         MOVE 'Y'                      TO AD-SUPPRESSED-FLAG
032300         PERFORM 3100-FATIGUE-MESSAGE  THRU 3100-EXIT
032400     ELSE
032500         PERFORM 3300-LOG-ALERT        THRU 3300-EXIT
032600         PERFORM 3200-SEND-SMS-TEXT    THRU 3200-EXIT
032700         MOVE 'Y'                      TO AD-SUCCESS-FLAG.
032800
032900 3000-EXIT.
033000     EXIT.
033100
033200******************************************************************
033300* Build "Alert for hazard <id> already sent to <phone> within    *
033400* last 30 minutes".                                              *
033500******************************************************************
033600 3100-FATIGUE-MESSAGE.
033700     MOVE AD-HAZ-ID                    TO WS-HAZ-ID-EDIT.
033800     MOVE AD-PHONE                     TO WS-PHONE-TRIM.
033900
034000     STRING ZLSA-OUT-FATIGUE-1 DELIMITED BY SIZE
034100            WS-HAZ-ID-EDIT      DELIMITED BY SIZE
034200            ZLSA-OUT-FATIGUE-2  DELIMITED BY SIZE
034300            WS-PHONE-TRIM       DELIMITED BY SPACE
034400            ZLSA-OUT-FATIGUE-3  DELIMITED BY SIZE
034500            INTO AD-OUTCOME-TEXT.
034600
034700 3100-EXIT.
034800     EXIT.
034900
035000******************************************************************
035100* Format and "send" the SMS -- <display type>: Ahead. Slow down. *
035200* The outbound gateway call itself is out of scope; this builds  *
035300* the message and reports the simulated gateway outcome, the     *
035400* same contract the demo programs used before the carrier's      *
035500* hosted SMS gateway went live on the pilot.                      *
035600*                                                                 *
035700* AD-DISPLAY-TYPE is DELIMITED BY SIZE going into WS-MSG-AREA so  *
035800* display names with an embedded space ("Black Spot", "Bad       *
035900* Road") come through whole instead of stopping at the first     *
036000* word (see change log, 04/14/2011).  The WITH POINTER clause     *
036100* records exactly how many bytes were written so the second      *
036200* STRING can carry the real message, not the whole space-padded  *
036300* 80-byte buffer, into the 60-byte AD-OUTCOME-TEXT.               *
036400******************************************************************
036500 3200-SEND-SMS-TEXT.
036600     MOVE 1                            TO WS-MSG-LENGTH.
036700     STRING AD-DISPLAY-TYPE    DELIMITED BY SIZE
036800            ZLSA-SMS-NORMAL-MSG DELIMITED BY SIZE
036900            ZLSA-SMS-NORMAL-MSG-2 DELIMITED BY SIZE
037000            INTO WS-MSG-AREA
037100            WITH POINTER WS-MSG-LENGTH.
037200
037300     STRING ZLSA-OUT-SMS       DELIMITED BY SIZE
037400            WS-MSG-AREA-X(1:WS-MSG-LENGTH - 1) DELIMITED BY SIZE
037500            ' OK'              DELIMITED BY SIZE
037600            INTO AD-OUTCOME-TEXT.
037700
037800 3200-EXIT.
037900     EXIT.
038000
038100******************************************************************
038200* Write a new ALERT-LOG row -- at decision time, channel as      *
038300* decided, per the 03/02/1991 change (see change log).           *
038400******************************************************************
038500 3300-LOG-ALERT.
038600     MOVE AD-PHONE                     TO AL-PHONE.
038700     MOVE AD-HAZ-ID                    TO AL-HAZ-ID.
038800     MOVE AD-CHANNEL-OUT               TO AL-CHANNEL.
038900     MOVE AD-NOW                       TO AL-SENT-AT.
039000     WRITE AL-RECORD.
039100
039200     IF  WS-LOG-TABLE-COUNT LESS THAN WS-MAX-LOG-ENTRIES
039300         ADD 1                         TO WS-LOG-TABLE-COUNT
039400         MOVE AD-PHONE         TO AD-LOG-PHONE(WS-LOG-TABLE-COUNT)
039500         MOVE AD-HAZ-ID      TO AD-LOG-HAZ-ID(WS-LOG-TABLE-COUNT)
039600         MOVE AD-CHANNEL-OUT TO AD-LOG-CHANNEL(WS-LOG-TABLE-COUNT)
039700         MOVE AD-NOW         TO AD-LOG-SENT-AT(WS-LOG-TABLE-COUNT).
039800
039900 3300-EXIT.
040000     EXIT.
040100
040200******************************************************************
040300* Voice path -- Business Rule 4 (severity 4-5).  The voice path  *
040400* does not apply the fatigue check before calling (per the       *
040500* engine contract); on success the log row is written here with *
040600* channel VOICE; on failure, fall back to the SMS text, which is *
040700* itself gated by the fatigue check.                             *
040800******************************************************************
040900 4000-SEND-VOICE.
041000     MOVE ZLSA-CHANNEL-VOICE           TO AD-CHANNEL-OUT.
041100     PERFORM 4100-PLACE-VOICE-CALL     THRU 4100-EXIT.
041200
041300     IF  WS-VOICE-SUCCESS EQUAL 'Y'
041400         PERFORM 3300-LOG-ALERT        THRU 3300-EXIT
041500         MOVE 'Y'                      TO AD-SUCCESS-FLAG
041600         STRING ZLSA-OUT-VOICE-CALL DELIMITED BY SIZE
041700                'OK'                DELIMITED BY SIZE
041800                INTO AD-OUTCOME-TEXT
041900     ELSE
042000         MOVE ZLSA-CHANNEL-SMS         TO AD-CHANNEL-OUT
042100         PERFORM 3000-SEND-SMS         THRU 3000-EXIT
042200         STRING ZLSA-OUT-VOICE-FAIL DELIMITED BY SIZE
042300                ' '                 DELIMITED BY SIZE
042400                AD-OUTCOME-TEXT     DELIMITED BY SIZE
042500                INTO WS-MSG-AREA
042600         MOVE WS-MSG-AREA              TO AD-OUTCOME-TEXT.
042700
042800 4000-EXIT.
042900     EXIT.
043000
043100******************************************************************
043200* Place the voice call -- builds "Alert. <type> ahead. Reduce    *
043300* speed immediately." and simulates the gateway outcome.  The    *
043400* pilot call pattern treats the call as successful unless the    *
043500* severity-5 "BLACKSPOT" literal ever changes -- kept as a       *
043600* simple always-succeeds stub until the real voice gateway       *
043700* contract (out of scope) is implemented.                        *
043800*                                                                 *
043900* AD-DISPLAY-TYPE is DELIMITED BY SIZE, not SPACE, for the same   *
044000* reason as 3200 -- "Black Spot" and "Bad Road" carry an          *
044100* embedded space and must not be cut off at the first word       *
044200* (see change log, 04/14/2011).  ZLSA-VOICE-MSG-1 is still       *
044300* trimmed on SPACE since it has no embedded blanks of its own.   *
044400******************************************************************
044500 4100-PLACE-VOICE-CALL.
044600     MOVE 'Y'                          TO WS-VOICE-SUCCESS.
044700
044800     STRING ZLSA-VOICE-MSG-1   DELIMITED BY SPACE
044900            AD-DISPLAY-TYPE    DELIMITED BY SIZE
045000            ' '                DELIMITED BY SIZE
045100            ZLSA-VOICE-MSG-2   DELIMITED BY SIZE
045200            ZLSA-VOICE-MSG-2B  DELIMITED BY SIZE
045300            INTO WS-MSG-AREA.
045400
045500 4100-EXIT.
045600     EXIT.
045700
045800******************************************************************
045900* Close ALERT-LOG at end of run.                                 *
046000******************************************************************
046100 9000-TERMINATE.
046200     CLOSE ALERT-LOG.
046300
046400 9000-EXIT.
046500     EXIT.
